000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     QSCATR.
000300 AUTHOR.         R. MENDOZA.
000400 INSTALLATION.   QUANTSCAN SYSTEMS GROUP.
000500 DATE-WRITTEN.   04 FEB 1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*DESCRIPTION :  COMMON MODULE - COMPUTES THE 14-DAY WILDER
001000*               AVERAGE TRUE RANGE FOR ONE EQUITY FROM A
001100*               CALLER-SUPPLIED TRAILING DAY TABLE.  SHARED BY
001200*               THE GATE 4 EXECUTION FILTER AND THE DAILY
001300*               SCAN DRIVER'S TRADE-METADATA STEP SO BOTH GET
001400*               THE SAME ATR FOR A TICKER.
001500*----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:
001700*----------------------------------------------------------------*
001800* MOD.#  INIT   DATE        DESCRIPTION
001900* ------ ------ ----------  -----------------------------------
002000* QSC1A1 RDM    04/02/1991 - INITIAL VERSION
002100* QSC2D5 HPT    11/08/1996 - CORRECT TR(1) TO USE THE OPEN-DAY
002200*                            HIGH-LOW ONLY (NO PRIOR CLOSE
002300*                            AVAILABLE FOR THE FIRST DAY)
002400* QSC5N1 PKM    22/03/2003 - ROUND ATR TO 2 DECIMALS HALF-UP
002500*                            PER THE SCREEN SPEC (REQUEST
002600*                            #SCN-0044)
002700*----------------------------------------------------------------*
002800        EJECT
002900**********************
003000 ENVIRONMENT DIVISION.
003100**********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-AS400.
003400 OBJECT-COMPUTER.  IBM-AS400.
003500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003600***************
003700 DATA DIVISION.
003800***************
003900 WORKING-STORAGE SECTION.
004000*************************
004100 01  FILLER                          PIC X(24)        VALUE
004200     "** PROGRAM QSCATR    **".
004300
004400* ------------------ PROGRAM WORKING STORAGE -------------------*
004500 01  WK-C-COMMON.
004600     COPY QSCMWS.
004700
004800 01  WK-N-WORK-AREA.
004900     05  WK-N-TR-CURR             PIC 9(07)V99.
005000     05  WK-N-TR-H-MINUS-L        PIC 9(07)V99.
005100     05  WK-N-TR-H-MINUS-PC       PIC S9(07)V99.
005200     05  WK-N-TR-L-MINUS-PC       PIC S9(07)V99.
005300     05  WK-N-TR-TOTAL            PIC 9(09)V99.
005400     05  WK-N-ATR-SMOOTHED        PIC 9(07)V9999.
005500
005600 01  WK-N-CTR-AREA                    COMP.
005700     05  WK-N-ATR-PERIOD          PIC 9(03) VALUE 14.
005800     05  WK-N-ATR-SEED-CNT        PIC 9(03).
005900     05  WK-N-SUB1                PIC 9(03).
006000
006100 01  WK-N-ATR-SMOOTHED-R REDEFINES WK-N-ATR-SMOOTHED.
006200     05  WK-N-ATR-SMOOTHED-INT    PIC 9(07).
006300     05  WK-N-ATR-SMOOTHED-DEC    PIC 9(04).
006400*              SPLIT VIEW USED WHEN THE VALUE IS EDITED FOR
006500*              THE ABEND DUMP DISPLAY IN A100-TR-ONE-DAY
006600
006700 01  WK-N-TR-TAB.
006800     05  WK-N-TR-ENTRY OCCURS 21 TIMES  PIC 9(07)V99.
006900 01  WK-N-TR-TAB-R REDEFINES WK-N-TR-TAB.
007000     05  WK-N-TR-ENTRY-R  OCCURS 21 TIMES.
007100         10  WK-N-TR-ENTRY-BYTE PIC X(09).
007200
007300 01  WK-N-WORK-AREA-R REDEFINES WK-N-WORK-AREA.
007400     05  FILLER                   PIC X(09).
007500     05  FILLER                   PIC X(09).
007600     05  FILLER                   PIC X(09).
007700     05  FILLER                   PIC X(09).
007800     05  FILLER                   PIC X(11).
007900     05  WK-C-ATR-SMOOTHED-DMP    PIC X(11).
008000*              CHARACTER DUMP VIEW OF THE WORK AREA FOR THE
008100*              OPTIONAL TRACE DISPLAY (SEE MOD QSC5N1)
008200
008300****************
008400 LINKAGE SECTION.
008500****************
008600     COPY QSCATRLK.
008700
008800*******************************************
008900 PROCEDURE DIVISION USING WK-C-ATR-RECORD.
009000*******************************************
009100 MAIN-MODULE.
009200     PERFORM A000-COMPUTE-TRUE-RANGE
009300        THRU A099-COMPUTE-TRUE-RANGE-EX.
009400     PERFORM B000-WILDER-SMOOTH-ATR
009500        THRU B099-WILDER-SMOOTH-ATR-EX.
009600     GOBACK.
009700
009800*----------------------------------------------------------------*
009900 A000-COMPUTE-TRUE-RANGE.
010000*----------------------------------------------------------------*
010100*    TR(D) = MAX(HIGH-LOW, ABS(HIGH-PRIOR CLOSE),
010200*                          ABS(LOW-PRIOR CLOSE))
010300*    THE FIRST DAY IN THE TABLE HAS NO PRIOR CLOSE SO ITS TR
010400*    IS SIMPLY HIGH MINUS LOW (SEE MOD QSC2D5 ABOVE).
010500*----------------------------------------------------------------*
010600     MOVE 1                    TO WK-N-SUB1.
010700     SET WK-C-ATR-DX           TO 1.
010800
010900     MOVE WK-C-ATR-D-HIGH (1)  TO WK-N-TR-H-MINUS-L.
011000     SUBTRACT WK-C-ATR-D-LOW (1) FROM WK-N-TR-H-MINUS-L.
011100     MOVE WK-N-TR-H-MINUS-L    TO WK-N-TR-ENTRY (1).
011200
011300     PERFORM A100-TR-ONE-DAY
011400        THRU A199-TR-ONE-DAY-EX
011500        VARYING WK-N-SUB1 FROM 2 BY 1
011600           UNTIL WK-N-SUB1 > WK-C-ATR-DAY-CNT.
011700
011800 A099-COMPUTE-TRUE-RANGE-EX.
011900 EXIT.
012000
012100*----------------------------------------------------------------*
012200 A100-TR-ONE-DAY.
012300*----------------------------------------------------------------*
012400     COMPUTE WK-N-TR-H-MINUS-L =
012500         WK-C-ATR-D-HIGH (WK-N-SUB1) - WK-C-ATR-D-LOW (WK-N-SUB1).
012600     COMPUTE WK-N-TR-H-MINUS-PC =
012700         WK-C-ATR-D-HIGH (WK-N-SUB1)
012800             - WK-C-ATR-D-CLOSE (WK-N-SUB1 - 1).
012900     IF WK-N-TR-H-MINUS-PC < 0
013000        MULTIPLY WK-N-TR-H-MINUS-PC BY -1
013100 END-IF.
013200     COMPUTE WK-N-TR-L-MINUS-PC =
013300         WK-C-ATR-D-LOW (WK-N-SUB1)
013400             - WK-C-ATR-D-CLOSE (WK-N-SUB1 - 1).
013500     IF WK-N-TR-L-MINUS-PC < 0
013600        MULTIPLY WK-N-TR-L-MINUS-PC BY -1
013700 END-IF.
013800
013900     MOVE WK-N-TR-H-MINUS-L    TO WK-N-TR-CURR.
014000     IF WK-N-TR-H-MINUS-PC > WK-N-TR-CURR
014100        MOVE WK-N-TR-H-MINUS-PC TO WK-N-TR-CURR
014200 END-IF.
014300     IF WK-N-TR-L-MINUS-PC > WK-N-TR-CURR
014400        MOVE WK-N-TR-L-MINUS-PC TO WK-N-TR-CURR
014500 END-IF.
014600
014700     MOVE WK-N-TR-CURR TO WK-N-TR-ENTRY (WK-N-SUB1).
014800
014900 A199-TR-ONE-DAY-EX.
015000 EXIT.
015100
015200*----------------------------------------------------------------*
015300 B000-WILDER-SMOOTH-ATR.
015400*----------------------------------------------------------------*
015500*    ATR IS SEEDED AS A SIMPLE AVERAGE OF THE FIRST 14 TR
015600*    VALUES, THEN WILDER-SMOOTHED FORWARD ONE DAY AT A TIME:
015700*       ATR(D) = ((ATR(D-1) * 13) + TR(D)) / 14
015800*----------------------------------------------------------------*
015900     MOVE 0 TO WK-N-TR-TOTAL.
016000     MOVE WK-N-ATR-PERIOD TO WK-N-ATR-SEED-CNT.
016100     IF WK-C-ATR-DAY-CNT < WK-N-ATR-SEED-CNT
016200        MOVE WK-C-ATR-DAY-CNT TO WK-N-ATR-SEED-CNT
016300 END-IF.
016400
016500     PERFORM B100-ADD-SEED-DAY
016600        THRU B199-ADD-SEED-DAY-EX
016700        VARYING WK-N-SUB1 FROM 1 BY 1
016800           UNTIL WK-N-SUB1 > WK-N-ATR-SEED-CNT.
016900
017000     COMPUTE WK-N-ATR-SMOOTHED ROUNDED =
017100         WK-N-TR-TOTAL / WK-N-ATR-SEED-CNT.
017200
017300     IF WK-C-ATR-DAY-CNT > WK-N-ATR-PERIOD
017400        PERFORM B200-SMOOTH-ONE-DAY
017500           THRU B299-SMOOTH-ONE-DAY-EX
017600           VARYING WK-N-SUB1 FROM 15 BY 1
017700              UNTIL WK-N-SUB1 > WK-C-ATR-DAY-CNT
017800 END-IF.
017900
018000     MOVE WK-N-ATR-SMOOTHED TO WK-C-ATR-VALUE.
018100
018200 B099-WILDER-SMOOTH-ATR-EX.
018300 EXIT.
018400
018500*----------------------------------------------------------------*
018600 B100-ADD-SEED-DAY.
018700*----------------------------------------------------------------*
018800     ADD WK-N-TR-ENTRY (WK-N-SUB1) TO WK-N-TR-TOTAL.
018900 B199-ADD-SEED-DAY-EX.
019000 EXIT.
019100
019200*----------------------------------------------------------------*
019300 B200-SMOOTH-ONE-DAY.
019400*----------------------------------------------------------------*
019500     COMPUTE WK-N-ATR-SMOOTHED ROUNDED =
019600         ((WK-N-ATR-SMOOTHED * 13) + WK-N-TR-ENTRY (WK-N-SUB1))
019700            / 14.
019800 B299-SMOOTH-ONE-DAY-EX.
019900 EXIT.
