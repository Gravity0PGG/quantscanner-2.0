000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     QSCG2FN.
000300 AUTHOR.         R. MENDOZA.
000400 INSTALLATION.   QUANTSCAN SYSTEMS GROUP.
000500 DATE-WRITTEN.   06 FEB 1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*DESCRIPTION :  GATE 2 - FUNDAMENTAL QUALITY FILTER.  CHECKS
001000*               PIOTROSKI F-SCORE, CASH-FLOW-TO-EARNINGS COVER
001100*               AND PROMOTER PLEDGE AGAINST THE MINIMUM QUALITY
001200*               STANDARD FOR THE DAILY SCAN.  AN EQUITY WITH NO
001300*               FUNDAMENTAL RECORD FAILS OUTRIGHT.
001400*----------------------------------------------------------------*
001500* HISTORY OF MODIFICATION:
001600*----------------------------------------------------------------*
001700* MOD.#  INIT   DATE        DESCRIPTION
001800* ------ ------ ----------  -----------------------------------
001900* QSC1A3 RDM    06/02/1991 - INITIAL VERSION
002000* QSC2D7 HPT    11/08/1996 - CHECK ORDER CHANGED TO F-SCORE,
002100*                            CFO/PAT, PLEDGE PER SCREEN SPEC
002200*                            REQUEST #SCN-0022
002300* QSC5N3 PKM    22/03/2003 - Y2K DATE WINDOW REVIEW - NO DATE
002400*                            FIELDS IN THIS MODULE, NO CHANGE
002500*----------------------------------------------------------------*
002600         EJECT
002700**********************
002800 ENVIRONMENT DIVISION.
002900**********************
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-AS400.
003200 OBJECT-COMPUTER.  IBM-AS400.
003300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003400***************
003500 DATA DIVISION.
003600***************
003700 WORKING-STORAGE SECTION.
003800*************************
003900 01  FILLER                          PIC X(24)        VALUE
004000     "** PROGRAM QSCG2FN   **".
004100
004200* ------------------ PROGRAM WORKING STORAGE -------------------*
004300 01  WK-C-COMMON.
004400     COPY QSCMWS.
004500
004600 01  WK-N-WORK-AREA.
004700     05  WK-N-MIN-F-SCORE         PIC 9(02) VALUE 4.
004800     05  WK-N-MIN-CFO-PAT         PIC S9(03)V99 VALUE 0.50.
004900     05  WK-N-MAX-PLEDGE          PIC 9(03)V99 VALUE 5.00.
005000
005100 01  WK-N-THRESH-R REDEFINES WK-N-WORK-AREA.
005200     05  WK-C-MIN-F-SCORE-X       PIC X(02).
005300     05  WK-C-MIN-CFO-PAT-X       PIC X(05).
005400     05  WK-C-MAX-PLEDGE-X        PIC X(05).
005500*              CHARACTER VIEW OF THE THRESHOLD CONSTANTS FOR
005600*              THE OPTIONAL PARAMETER DUMP DISPLAY
005700
005800 01  WK-N-THRESH-TAB.
005900     05  WK-N-THRESH-ENTRY OCCURS 3 TIMES PIC S9(03)V99.
006000*              PARALLEL TABLE VIEW USED BY THE DIAGNOSTIC
006100*              TRACE PANEL (F-SCORE/CFO-PAT/PLEDGE, IN ORDER)
006200 01  WK-N-THRESH-TAB-R REDEFINES WK-N-THRESH-TAB.
006300     05  WK-N-THRESH-BYTE OCCURS 3 TIMES PIC X(05).
006400
006500 01  WK-N-CTR-AREA                    COMP.
006600     05  WK-N-CALL-CNT            PIC 9(05).
006700*              COUNTS INVOCATIONS OF THIS MODULE FOR THE
006800*              SCREEN TUNING LOG REQUESTED UNDER #SCN-0022
006900
007000 01  WK-N-CTR-AREA-R REDEFINES WK-N-CTR-AREA.
007100     05  WK-N-CTR-BYTE OCCURS 4 TIMES      PIC X(01).
007200
007300****************
007400 LINKAGE SECTION.
007500****************
007600     COPY QSCG2LK.
007700
007800*******************************************
007900 PROCEDURE DIVISION USING WK-C-G2FN-RECORD.
008000*******************************************
008100 MAIN-MODULE.
008200     ADD 1 TO WK-N-CALL-CNT.
008300     PERFORM A000-CHECK-QUALITY
008400        THRU A099-CHECK-QUALITY-EX.
008500     GOBACK.
008600
008700*----------------------------------------------------------------*
008800 A000-CHECK-QUALITY.
008900*----------------------------------------------------------------*
009000*    PASS IFF F-SCORE >= 4, CFO/PAT >= 0.50 AND
009100*    PROMOTER PLEDGE <= 5.00 PCT.  NO FUNDAMENTAL ROW FAILS.
009200*----------------------------------------------------------------*
009300     IF WK-C-G2FN-FOUND-SW NOT = "Y"
009400        MOVE "FAIL" TO WK-C-G2FN-RESULT
009500        MOVE "NO FUNDAMENTAL DATA" TO WK-C-G2FN-REASON
009600     ELSE
009700        IF WK-C-G2FN-F-SCORE < WK-N-MIN-F-SCORE
009800           MOVE "FAIL" TO WK-C-G2FN-RESULT
009900           MOVE "F-SCORE < 4" TO WK-C-G2FN-REASON
010000        ELSE
010100           IF WK-C-G2FN-CFO-PAT-RATIO < WK-N-MIN-CFO-PAT
010200              MOVE "FAIL" TO WK-C-G2FN-RESULT
010300              MOVE "CFO/PAT < 0.5" TO WK-C-G2FN-REASON
010400           ELSE
010500              IF WK-C-G2FN-PROM-PLEDGE > WK-N-MAX-PLEDGE
010600                 MOVE "FAIL" TO WK-C-G2FN-RESULT
010700                 MOVE "PLEDGE > 5PCT" TO WK-C-G2FN-REASON
010800              ELSE
010900                 MOVE "PASS" TO WK-C-G2FN-RESULT
011000                 MOVE SPACES TO WK-C-G2FN-REASON
011100              END-IF
011200           END-IF
011300        END-IF
011400     END-IF.
011500
011600 A099-CHECK-QUALITY-EX.
011700 EXIT.
