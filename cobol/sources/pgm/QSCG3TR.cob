000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     QSCG3TR.
000300 AUTHOR.         R. MENDOZA.
000400 INSTALLATION.   QUANTSCAN SYSTEMS GROUP.
000500 DATE-WRITTEN.   11 FEB 1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*DESCRIPTION :  GATE 3 - TECHNICAL TREND FILTER.  CALLER LOADS
001000*               UP TO 260 TRAILING DAYS OF CLOSE/HIGH/LOW AND
001100*               THE BENCHMARK INDEX CLOSE, OLDEST DAY FIRST.
001200*               THIS MODULE BUILDS THE 50/150/200-DAY MOVING
001300*               AVERAGES, THE WILDER ADX(14), AND THE MANSFIELD
001400*               RELATIVE-STRENGTH LEVEL AND 5-DAY SLOPE, THEN
001500*               APPLIES THE TREND-TEMPLATE VERDICT.
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*----------------------------------------------------------------*
001900* MOD.#  INIT   DATE        DESCRIPTION
002000* ------ ------ ----------  -----------------------------------
002100* QSC1A5 RDM    11/02/1991 - INITIAL VERSION (MOVING AVERAGES
002200*                            AND TREND TEMPLATE ONLY)
002300* QSC2D9 HPT    18/09/1996 - ADDED WILDER ADX(14) PER SCREEN
002400*                            SPEC REQUEST #SCN-0031
002500* QSC3F2 HPT    02/12/1997 - ADDED MANSFIELD RELATIVE STRENGTH
002600*                            AND 5-DAY SLOPE, REQUEST #SCN-0038
002700* QSC5N4 PKM    22/03/2003 - Y2K DATE WINDOW REVIEW - NO DATE
002800*                            FIELDS IN THIS MODULE, NO CHANGE
002900*----------------------------------------------------------------*
003000         EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003800***************
003900 DATA DIVISION.
004000***************
004100 WORKING-STORAGE SECTION.
004200*************************
004300 01  FILLER                          PIC X(24)        VALUE
004400     "** PROGRAM QSCG3TR   **".
004500
004600* ------------------ PROGRAM WORKING STORAGE -------------------*
004700 01  WK-C-COMMON.
004800     COPY QSCMWS.
004900
005000 01  WK-N-MA-WORK.
005100     05  WK-N-MA-TOTAL            PIC 9(11)V99.
005200     05  WK-N-RS-SUM-ALL          PIC 9(07)V9999.
005300     05  WK-N-RS-SUM-M5           PIC 9(07)V9999.
005400     05  WK-N-RS-LATEST           PIC 9(03)V9999.
005500     05  WK-N-RS-MINUS5           PIC 9(03)V9999.
005600     05  WK-N-RS-MEAN-ALL         PIC 9(03)V9999.
005700     05  WK-N-RS-MEAN-M5          PIC 9(03)V9999.
005800     05  WK-N-MRS-LATEST          PIC S9(05)V99.
005900     05  WK-N-MRS-MINUS5          PIC S9(05)V99.
006000
006100 01  WK-N-MA-WORK-R REDEFINES WK-N-MA-WORK.
006200     05  FILLER                   PIC X(13).
006300     05  FILLER                   PIC X(11).
006400     05  FILLER                   PIC X(11).
006500     05  WK-C-RS-LATEST-DMP       PIC X(07).
006600     05  FILLER                   PIC X(07).
006700     05  FILLER                   PIC X(07).
006800     05  FILLER                   PIC X(07).
006900     05  FILLER                   PIC X(07).
007000     05  FILLER                   PIC X(07).
007100*              CHARACTER DUMP VIEW FOR THE OPTIONAL PARAMETER
007200*              TRACE PANEL REQUESTED UNDER TICKET #SCN-0038
007300
007400 01  WK-N-ADX-WORK.
007500     05  WK-N-UP-MOVE             PIC S9(07)V99.
007600     05  WK-N-DOWN-MOVE           PIC S9(07)V99.
007700     05  WK-N-PDM-CURR            PIC 9(07)V99.
007800     05  WK-N-NDM-CURR            PIC 9(07)V99.
007900     05  WK-N-TR-CURR             PIC 9(07)V99.
008000     05  WK-N-TR-H-MINUS-PC       PIC S9(07)V99.
008100     05  WK-N-TR-L-MINUS-PC       PIC S9(07)V99.
008200     05  WK-N-TR-SUM              PIC 9(09)V99.
008300     05  WK-N-PDM-SUM             PIC 9(09)V99.
008400     05  WK-N-NDM-SUM             PIC 9(09)V99.
008500     05  WK-N-TR14                PIC 9(09)V9999.
008600     05  WK-N-PDM14               PIC 9(09)V9999.
008700     05  WK-N-NDM14               PIC 9(09)V9999.
008800     05  WK-N-PDI-CURR            PIC 9(03)V99.
008900     05  WK-N-NDI-CURR            PIC 9(03)V99.
009000     05  WK-N-DI-DIFF             PIC S9(03)V99.
009100     05  WK-N-DI-SUM              PIC 9(03)V99.
009200     05  WK-N-DX-CURR             PIC 9(03)V99.
009300     05  WK-N-DX-SUM              PIC 9(05)V99.
009400     05  WK-N-ADX-SMOOTHED        PIC 9(03)V99.
009500
009600 01  WK-N-ADX-WORK-R REDEFINES WK-N-ADX-WORK.
009700     05  WK-N-ADX-BYTE OCCURS 172 TIMES    PIC X(01).
009800*              BLANKET BYTE VIEW OF THE ADX WORK GROUP USED
009900*              WHEN ZEROIZING THE WHOLE GROUP AT MODULE ENTRY
010000
010100 01  WK-N-CTR-AREA                    COMP.
010200     05  WK-N-SUB1                PIC 9(03).
010300     05  WK-N-SUBD                PIC 9(03).
010400     05  WK-N-J                   PIC 9(03).
010500     05  WK-N-J-SEED              PIC 9(03) VALUE 14.
010600     05  WK-N-J-DX-SEED           PIC 9(03) VALUE 27.
010700     05  WK-N-MIN-DAYS            PIC 9(03) VALUE 200.
010800     05  WK-N-MA-SHORT-DAYS       PIC 9(03) VALUE 50.
010900     05  WK-N-MA-MID-DAYS         PIC 9(03) VALUE 150.
011000     05  WK-N-MA-LONG-DAYS        PIC 9(03) VALUE 200.
011100     05  WK-N-RS-WINDOW           PIC 9(03) VALUE 260.
011200     05  WK-N-MINUS5-DX           PIC 9(03).
011300     05  WK-N-START-DX            PIC 9(03).
011400
011500 01  WK-N-CTR-AREA-R REDEFINES WK-N-CTR-AREA.
011600     05  WK-N-CTR-BYTE OCCURS 24 TIMES     PIC X(01).
011700*              BLANKET BYTE VIEW USED TO CLEAR THE WHOLE
011800*              COUNTER/WINDOW-CONSTANT GROUP AT MODULE ENTRY
011900
012000 01  WK-N-MIN-ADX                     PIC 9(03)V99 VALUE 10.00.
012100 01  WK-N-MIN-SLOPE                   PIC S9(01)V9(04)
012200                                          VALUE 0.0100.
012300
012400****************
012500 LINKAGE SECTION.
012600****************
012700     COPY QSCG3LK.
012800
012900*******************************************
013000 PROCEDURE DIVISION USING WK-C-G3TR-RECORD.
013100*******************************************
013200 MAIN-MODULE.
013300     MOVE SPACES TO WK-C-G3TR-RESULT.
013400     MOVE SPACES TO WK-C-G3TR-REASON.
013500     IF WK-C-G3TR-DAY-CNT < WK-N-MIN-DAYS
013600        MOVE "FAIL" TO WK-C-G3TR-RESULT
013700        MOVE "INSUFFICIENT DATA" TO WK-C-G3TR-REASON
013800        GO TO MAIN-MODULE-EX
013900     END-IF.
014000
014100     PERFORM A000-COMPUTE-MOVING-AVGS
014200        THRU A099-COMPUTE-MOVING-AVGS-EX.
014300
014400     IF NOT (WK-C-G3TR-D-CLOSE (WK-C-G3TR-DAY-CNT) >
014500                 WK-C-G3TR-MA-SHORT
014600             AND WK-C-G3TR-MA-SHORT > WK-C-G3TR-MA-MID
014700             AND WK-C-G3TR-MA-MID > WK-C-G3TR-MA-LONG)
014800        MOVE "FAIL" TO WK-C-G3TR-RESULT
014900        MOVE "TREND TEMPLATE FAIL" TO WK-C-G3TR-REASON
015000        GO TO MAIN-MODULE-EX
015100     END-IF.
015200
015300     PERFORM B000-COMPUTE-ADX
015400        THRU B099-COMPUTE-ADX-EX.
015500     MOVE WK-N-ADX-SMOOTHED TO WK-C-G3TR-ADX.
015600     IF WK-C-G3TR-ADX < WK-N-MIN-ADX
015700        MOVE "FAIL" TO WK-C-G3TR-RESULT
015800        MOVE "ADX BELOW MIN" TO WK-C-G3TR-REASON
015900        GO TO MAIN-MODULE-EX
016000     END-IF.
016100
016200     PERFORM C000-COMPUTE-MANSFIELD
016300        THRU C099-COMPUTE-MANSFIELD-EX.
016400     MOVE WK-N-MRS-LATEST TO WK-C-G3TR-MRS.
016500     IF WK-C-G3TR-MRS <= 0
016600        MOVE "FAIL" TO WK-C-G3TR-RESULT
016700        MOVE "RS NEGATIVE" TO WK-C-G3TR-REASON
016800        GO TO MAIN-MODULE-EX
016900     END-IF.
017000
017100     COMPUTE WK-C-G3TR-MRS-SLOPE ROUNDED =
017200         (WK-N-MRS-LATEST - WK-N-MRS-MINUS5) / 5.
017300     IF WK-C-G3TR-MRS-SLOPE < WK-N-MIN-SLOPE
017400        MOVE "FAIL" TO WK-C-G3TR-RESULT
017500        MOVE "RS SLOPE BELOW MIN" TO WK-C-G3TR-REASON
017600        GO TO MAIN-MODULE-EX
017700     END-IF.
017800
017900     MOVE "PASS" TO WK-C-G3TR-RESULT.
018000     MOVE SPACES TO WK-C-G3TR-REASON.
018100
018200 MAIN-MODULE-EX.
018300     GOBACK.
018400
018500*----------------------------------------------------------------*
018600 A000-COMPUTE-MOVING-AVGS.
018700*----------------------------------------------------------------*
018800*    MA50/MA150/MA200 = SIMPLE AVERAGE OF THE TRAILING N CLOSES.
018900*----------------------------------------------------------------*
019000     PERFORM A100-ONE-MOVING-AVG
019100        THRU A199-ONE-MOVING-AVG-EX
019200        VARYING WK-N-SUB1 FROM 1 BY 1 UNTIL WK-N-SUB1 > 3.
019300
019400 A099-COMPUTE-MOVING-AVGS-EX.
019500 EXIT.
019600
019700*----------------------------------------------------------------*
019800 A100-ONE-MOVING-AVG.
019900*----------------------------------------------------------------*
020000     EVALUATE WK-N-SUB1
020100         WHEN 1
020200             COMPUTE WK-N-START-DX =
020300                 WK-C-G3TR-DAY-CNT - WK-N-MA-SHORT-DAYS + 1
020400         WHEN 2
020500             COMPUTE WK-N-START-DX =
020600                 WK-C-G3TR-DAY-CNT - WK-N-MA-MID-DAYS + 1
020700         WHEN 3
020800             COMPUTE WK-N-START-DX =
020900                 WK-C-G3TR-DAY-CNT - WK-N-MA-LONG-DAYS + 1
021000     END-EVALUATE.
021100     IF WK-N-START-DX < 1
021200        MOVE 1 TO WK-N-START-DX
021300     END-IF.
021400
021500     MOVE 0 TO WK-N-MA-TOTAL.
021600     PERFORM A110-ADD-CLOSE-DAY
021700        THRU A119-ADD-CLOSE-DAY-EX
021800        VARYING WK-N-SUBD FROM WK-N-START-DX BY 1
021900           UNTIL WK-N-SUBD > WK-C-G3TR-DAY-CNT.
022000
022100     EVALUATE WK-N-SUB1
022200         WHEN 1
022300             COMPUTE WK-C-G3TR-MA-SHORT ROUNDED =
022400                 WK-N-MA-TOTAL /
022500                 (WK-C-G3TR-DAY-CNT - WK-N-START-DX + 1)
022600         WHEN 2
022700             COMPUTE WK-C-G3TR-MA-MID ROUNDED =
022800                 WK-N-MA-TOTAL /
022900                 (WK-C-G3TR-DAY-CNT - WK-N-START-DX + 1)
023000         WHEN 3
023100             COMPUTE WK-C-G3TR-MA-LONG ROUNDED =
023200                 WK-N-MA-TOTAL /
023300                 (WK-C-G3TR-DAY-CNT - WK-N-START-DX + 1)
023400     END-EVALUATE.
023500
023600 A199-ONE-MOVING-AVG-EX.
023700 EXIT.
023800
023900*----------------------------------------------------------------*
024000 A110-ADD-CLOSE-DAY.
024100*----------------------------------------------------------------*
024200     ADD WK-C-G3TR-D-CLOSE (WK-N-SUBD) TO WK-N-MA-TOTAL.
024300 A119-ADD-CLOSE-DAY-EX.
024400 EXIT.
024500
024600*----------------------------------------------------------------*
024700 B000-COMPUTE-ADX.
024800*----------------------------------------------------------------*
024900*    WILDER ADX(14) - +DM/-DM/TR WILDER-SMOOTHED OVER 14 DAYS,
025000*    DX = 100 * |+DI - -DI| / (+DI + -DI), ADX = WILDER-SMOOTHED
025100*    DX, SEEDED AS A SIMPLE AVERAGE OF THE FIRST 14 DX VALUES.
025200*----------------------------------------------------------------*
025300     MOVE ZEROS TO WK-N-ADX-WORK.
025400     PERFORM B100-ADX-ONE-DAY
025500        THRU B199-ADX-ONE-DAY-EX
025600        VARYING WK-N-SUBD FROM 2 BY 1
025700           UNTIL WK-N-SUBD > WK-C-G3TR-DAY-CNT.
025800
025900 B099-COMPUTE-ADX-EX.
026000 EXIT.
026100
026200*----------------------------------------------------------------*
026300 B100-ADX-ONE-DAY.
026400*----------------------------------------------------------------*
026500     COMPUTE WK-N-J = WK-N-SUBD - 1.
026600
026700     COMPUTE WK-N-UP-MOVE =
026800         WK-C-G3TR-D-HIGH (WK-N-SUBD)
026900             - WK-C-G3TR-D-HIGH (WK-N-SUBD - 1).
027000     COMPUTE WK-N-DOWN-MOVE =
027100         WK-C-G3TR-D-LOW (WK-N-SUBD - 1)
027200             - WK-C-G3TR-D-LOW (WK-N-SUBD).
027300
027400     MOVE 0 TO WK-N-PDM-CURR.
027500     MOVE 0 TO WK-N-NDM-CURR.
027600     IF WK-N-UP-MOVE > WK-N-DOWN-MOVE AND WK-N-UP-MOVE > 0
027700        MOVE WK-N-UP-MOVE TO WK-N-PDM-CURR
027800     END-IF.
027900     IF WK-N-DOWN-MOVE > WK-N-UP-MOVE AND WK-N-DOWN-MOVE > 0
028000        MOVE WK-N-DOWN-MOVE TO WK-N-NDM-CURR
028100     END-IF.
028200
028300     COMPUTE WK-N-TR-H-MINUS-PC =
028400         WK-C-G3TR-D-HIGH (WK-N-SUBD)
028500             - WK-C-G3TR-D-CLOSE (WK-N-SUBD - 1).
028600     IF WK-N-TR-H-MINUS-PC < 0
028700        MULTIPLY WK-N-TR-H-MINUS-PC BY -1
028800     END-IF.
028900     COMPUTE WK-N-TR-L-MINUS-PC =
029000         WK-C-G3TR-D-LOW (WK-N-SUBD)
029100             - WK-C-G3TR-D-CLOSE (WK-N-SUBD - 1).
029200     IF WK-N-TR-L-MINUS-PC < 0
029300        MULTIPLY WK-N-TR-L-MINUS-PC BY -1
029400     END-IF.
029500     COMPUTE WK-N-TR-CURR =
029600         WK-C-G3TR-D-HIGH (WK-N-SUBD)
029700             - WK-C-G3TR-D-LOW (WK-N-SUBD).
029800     IF WK-N-TR-H-MINUS-PC > WK-N-TR-CURR
029900        MOVE WK-N-TR-H-MINUS-PC TO WK-N-TR-CURR
030000     END-IF.
030100     IF WK-N-TR-L-MINUS-PC > WK-N-TR-CURR
030200        MOVE WK-N-TR-L-MINUS-PC TO WK-N-TR-CURR
030300     END-IF.
030400
030500     IF WK-N-J <= WK-N-J-SEED
030600        ADD WK-N-TR-CURR  TO WK-N-TR-SUM
030700        ADD WK-N-PDM-CURR TO WK-N-PDM-SUM
030800        ADD WK-N-NDM-CURR TO WK-N-NDM-SUM
030900        IF WK-N-J = WK-N-J-SEED
031000           MOVE WK-N-TR-SUM  TO WK-N-TR14
031100           MOVE WK-N-PDM-SUM TO WK-N-PDM14
031200           MOVE WK-N-NDM-SUM TO WK-N-NDM14
031300        END-IF
031400     ELSE
031500        COMPUTE WK-N-TR14 =
031600            WK-N-TR14 - (WK-N-TR14 / 14) + WK-N-TR-CURR
031700        COMPUTE WK-N-PDM14 =
031800            WK-N-PDM14 - (WK-N-PDM14 / 14) + WK-N-PDM-CURR
031900        COMPUTE WK-N-NDM14 =
032000            WK-N-NDM14 - (WK-N-NDM14 / 14) + WK-N-NDM-CURR
032100     END-IF.
032200
032300     IF WK-N-J >= WK-N-J-SEED
032400        PERFORM B200-COMPUTE-DX THRU B299-COMPUTE-DX-EX
032500     END-IF.
032600
032700 B199-ADX-ONE-DAY-EX.
032800 EXIT.
032900
033000*----------------------------------------------------------------*
033100 B200-COMPUTE-DX.
033200*----------------------------------------------------------------*
033300     MOVE 0 TO WK-N-PDI-CURR.
033400     MOVE 0 TO WK-N-NDI-CURR.
033500     IF WK-N-TR14 > 0
033600        COMPUTE WK-N-PDI-CURR ROUNDED =
033700            (WK-N-PDM14 * 100) / WK-N-TR14
033800        COMPUTE WK-N-NDI-CURR ROUNDED =
033900            (WK-N-NDM14 * 100) / WK-N-TR14
034000     END-IF.
034100
034200     COMPUTE WK-N-DI-DIFF = WK-N-PDI-CURR - WK-N-NDI-CURR.
034300     IF WK-N-DI-DIFF < 0
034400        MULTIPLY WK-N-DI-DIFF BY -1
034500     END-IF.
034600     COMPUTE WK-N-DI-SUM = WK-N-PDI-CURR + WK-N-NDI-CURR.
034700
034800     MOVE 0 TO WK-N-DX-CURR.
034900     IF WK-N-DI-SUM > 0
035000        COMPUTE WK-N-DX-CURR ROUNDED =
035100            (WK-N-DI-DIFF * 100) / WK-N-DI-SUM
035200     END-IF.
035300
035400     IF WK-N-J <= WK-N-J-DX-SEED
035500        ADD WK-N-DX-CURR TO WK-N-DX-SUM
035600        IF WK-N-J = WK-N-J-DX-SEED
035700           COMPUTE WK-N-ADX-SMOOTHED ROUNDED = WK-N-DX-SUM / 14
035800        END-IF
035900     ELSE
036000        COMPUTE WK-N-ADX-SMOOTHED ROUNDED =
036100            ((WK-N-ADX-SMOOTHED * 13) + WK-N-DX-CURR) / 14
036200     END-IF.
036300
036400 B299-COMPUTE-DX-EX.
036500 EXIT.
036600
036700*----------------------------------------------------------------*
036800 C000-COMPUTE-MANSFIELD.
036900*----------------------------------------------------------------*
037000*    RS(D) = CLOSE(D) / INDEX-CLOSE(D).  MRS = ((RS(LATEST) /
037100*    MEAN RS OVER THE TRAILING WINDOW) - 1) * 100.  THE 5-DAY-
037200*    EARLIER SNAPSHOT USES THE SAME FORMULA ANCHORED 5 DAYS
037300*    BACK SO THE SLOPE CAN BE DERIVED.
037400*----------------------------------------------------------------*
037500     MOVE 0 TO WK-N-RS-SUM-ALL.
037600     MOVE 0 TO WK-N-RS-SUM-M5.
037700     COMPUTE WK-N-MINUS5-DX = WK-C-G3TR-DAY-CNT - 5.
037800
037900     PERFORM C100-ADD-RS-DAY
038000        THRU C199-ADD-RS-DAY-EX
038100        VARYING WK-N-SUBD FROM 1 BY 1
038200           UNTIL WK-N-SUBD > WK-C-G3TR-DAY-CNT.
038300
038400     COMPUTE WK-N-RS-MEAN-ALL ROUNDED =
038500         WK-N-RS-SUM-ALL / WK-C-G3TR-DAY-CNT.
038600     COMPUTE WK-N-RS-MEAN-M5 ROUNDED =
038700         WK-N-RS-SUM-M5 / WK-N-MINUS5-DX.
038800
038900     COMPUTE WK-N-RS-LATEST ROUNDED =
039000         WK-C-G3TR-D-CLOSE (WK-C-G3TR-DAY-CNT) /
039100         WK-C-G3TR-D-IDXCLOSE (WK-C-G3TR-DAY-CNT).
039200     COMPUTE WK-N-RS-MINUS5 ROUNDED =
039300         WK-C-G3TR-D-CLOSE (WK-N-MINUS5-DX) /
039400         WK-C-G3TR-D-IDXCLOSE (WK-N-MINUS5-DX).
039500
039600     COMPUTE WK-N-MRS-LATEST ROUNDED =
039700         ((WK-N-RS-LATEST / WK-N-RS-MEAN-ALL) - 1) * 100.
039800     COMPUTE WK-N-MRS-MINUS5 ROUNDED =
039900         ((WK-N-RS-MINUS5 / WK-N-RS-MEAN-M5) - 1) * 100.
040000
040100 C099-COMPUTE-MANSFIELD-EX.
040200 EXIT.
040300
040400*----------------------------------------------------------------*
040500 C100-ADD-RS-DAY.
040600*----------------------------------------------------------------*
040700     COMPUTE WK-N-RS-LATEST ROUNDED =
040800         WK-C-G3TR-D-CLOSE (WK-N-SUBD) /
040900         WK-C-G3TR-D-IDXCLOSE (WK-N-SUBD).
041000     ADD WK-N-RS-LATEST TO WK-N-RS-SUM-ALL.
041100     IF WK-N-SUBD <= WK-N-MINUS5-DX
041200        ADD WK-N-RS-LATEST TO WK-N-RS-SUM-M5
041300     END-IF.
041400
041500 C199-ADD-RS-DAY-EX.
041600 EXIT.
