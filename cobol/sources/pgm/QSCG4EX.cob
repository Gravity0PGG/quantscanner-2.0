000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     QSCG4EX.
000300 AUTHOR.         R. MENDOZA.
000400 INSTALLATION.   QUANTSCAN SYSTEMS GROUP.
000500 DATE-WRITTEN.   13 FEB 1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*DESCRIPTION :  GATE 4 - EXECUTION FILTER.  CALLER LOADS THE
001000*               TRAILING 21-DAY OHLCV TABLE, OLDEST DAY FIRST.
001100*               CONFIRMS THE LATEST SESSION'S VOLUME AGAINST A
001200*               PRORATED 20-DAY BASELINE (THE SCAN RUNS BEFORE
001300*               THE SESSION CLOSES), THEN CALLS THE COMMON
001400*               WILDER ATR MODULE TO BUILD THE STOP/TARGET AND
001500*               CONFIRM THE STOP IS POSITIVE.
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*----------------------------------------------------------------*
001900* MOD.#  INIT   DATE        DESCRIPTION
002000* ------ ------ ----------  -----------------------------------
002100* QSC1A6 RDM    13/02/1991 - INITIAL VERSION
002200* QSC2E1 HPT    18/09/1996 - PRORATE FACTOR MADE A NAMED
002300*                            CONSTANT PER SCREEN SPEC REQUEST
002400*                            #SCN-0031
002500* QSC5N5 PKM    22/03/2003 - Y2K DATE WINDOW REVIEW - NO DATE
002600*                            FIELDS IN THIS MODULE, NO CHANGE
002700*----------------------------------------------------------------*
002800         EJECT
002900**********************
003000 ENVIRONMENT DIVISION.
003100**********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-AS400.
003400 OBJECT-COMPUTER.  IBM-AS400.
003500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003600***************
003700 DATA DIVISION.
003800***************
003900 WORKING-STORAGE SECTION.
004000*************************
004100 01  FILLER                          PIC X(24)        VALUE
004200     "** PROGRAM QSCG4EX   **".
004300
004400* ------------------ PROGRAM WORKING STORAGE -------------------*
004500 01  WK-C-COMMON.
004600     COPY QSCMWS.
004700
004800 01  WK-C-ATR-AREA.
004900     COPY QSCATRLK.
005000
005100 01  WK-N-WORK-AREA.
005200     05  WK-N-VOL-TOTAL           PIC 9(13).
005300     05  WK-N-VOL-MIN             PIC 9(11).
005400     05  WK-N-RISK                PIC 9(07)V99.
005500
005600 01  WK-N-WORK-AREA-R REDEFINES WK-N-WORK-AREA.
005700     05  WK-C-VOL-TOTAL-DMP       PIC X(13).
005800     05  WK-C-VOL-MIN-DMP         PIC X(11).
005900     05  WK-C-RISK-DMP            PIC X(09).
006000
006100 01  WK-N-PRORATE                     PIC 9(01)V99 VALUE 0.85.
006200
006300 01  WK-N-PRORATE-R REDEFINES WK-N-PRORATE.
006400     05  WK-C-PRORATE-DMP         PIC X(03).
006500*              CHARACTER VIEW OF THE PRORATE CONSTANT FOR THE
006600*              OPTIONAL PARAMETER DUMP DISPLAY
006700
006800 01  WK-N-CTR-AREA                    COMP.
006900     05  WK-N-SUB1                PIC 9(03).
007000     05  WK-N-WINDOW-CNT          PIC 9(03) VALUE 20.
007100     05  WK-N-START-DX            PIC 9(03).
007200     05  WK-N-LATEST-DX           PIC 9(03).
007300
007400 01  WK-N-CTR-AREA-R REDEFINES WK-N-CTR-AREA.
007500     05  WK-N-CTR-BYTE OCCURS 8 TIMES      PIC X(01).
007600
007700****************
007800 LINKAGE SECTION.
007900****************
008000     COPY QSCG4LK.
008100
008200*******************************************
008300 PROCEDURE DIVISION USING WK-C-G4EX-RECORD.
008400*******************************************
008500 MAIN-MODULE.
008600     MOVE WK-C-G4EX-DAY-CNT TO WK-N-LATEST-DX.
008700     PERFORM A000-CHECK-VOLUME
008800        THRU A099-CHECK-VOLUME-EX.
008900     IF WK-C-G4EX-RESULT = "FAIL"
009000        GO TO MAIN-MODULE-EX
009100     END-IF.
009200
009300     PERFORM B000-BUILD-ATR-AND-TARGETS
009400        THRU B099-BUILD-ATR-AND-TARGETS-EX.
009500
009600     IF WK-C-G4EX-STOP-LOSS <= 0
009700        MOVE "FAIL" TO WK-C-G4EX-RESULT
009800        MOVE "STOP NON-POSITIVE" TO WK-C-G4EX-REASON
009900     ELSE
010000        MOVE "PASS" TO WK-C-G4EX-RESULT
010100        MOVE SPACES TO WK-C-G4EX-REASON
010200     END-IF.
010300
010400 MAIN-MODULE-EX.
010500     GOBACK.
010600
010700*----------------------------------------------------------------*
010800 A000-CHECK-VOLUME.
010900*----------------------------------------------------------------*
011000*    BASELINE = MEAN VOLUME OF THE PRIOR 20 DAYS EXCLUDING THE
011100*    LATEST DAY.  CONFIRM LATEST VOLUME >= 0.85 * BASELINE.
011200*----------------------------------------------------------------*
011300     COMPUTE WK-N-START-DX = WK-N-LATEST-DX - WK-N-WINDOW-CNT.
011400     IF WK-N-START-DX < 1
011500        MOVE 1 TO WK-N-START-DX
011600     END-IF.
011700
011800     MOVE 0 TO WK-N-VOL-TOTAL.
011900     PERFORM A100-ADD-VOLUME-DAY
012000        THRU A199-ADD-VOLUME-DAY-EX
012100        VARYING WK-N-SUB1 FROM WK-N-START-DX BY 1
012200           UNTIL WK-N-SUB1 >= WK-N-LATEST-DX.
012300
012400     COMPUTE WK-C-G4EX-VOL-BASELINE ROUNDED =
012500         WK-N-VOL-TOTAL / (WK-N-LATEST-DX - WK-N-START-DX).
012600     COMPUTE WK-N-VOL-MIN ROUNDED =
012700         WK-C-G4EX-VOL-BASELINE * WK-N-PRORATE.
012800
012900     IF WK-C-G4EX-D-VOLUME (WK-N-LATEST-DX) < WK-N-VOL-MIN
013000        MOVE "FAIL" TO WK-C-G4EX-RESULT
013100        MOVE "VOLUME BELOW MIN" TO WK-C-G4EX-REASON
013200     ELSE
013300        MOVE "PASS" TO WK-C-G4EX-RESULT
013400        MOVE SPACES TO WK-C-G4EX-REASON
013500     END-IF.
013600
013700 A099-CHECK-VOLUME-EX.
013800 EXIT.
013900
014000*----------------------------------------------------------------*
014100 A100-ADD-VOLUME-DAY.
014200*----------------------------------------------------------------*
014300     ADD WK-C-G4EX-D-VOLUME (WK-N-SUB1) TO WK-N-VOL-TOTAL.
014400 A199-ADD-VOLUME-DAY-EX.
014500 EXIT.
014600
014700*----------------------------------------------------------------*
014800 B000-BUILD-ATR-AND-TARGETS.
014900*----------------------------------------------------------------*
015000*    CALL THE COMMON WILDER ATR MODULE, THEN STOP = CLOSE -
015100*    2*ATR, RISK = CLOSE - STOP, TARGET = CLOSE + 2*RISK.
015200*----------------------------------------------------------------*
015300     MOVE WK-C-G4EX-DAY-CNT TO WK-C-ATR-DAY-CNT.
015400     PERFORM B100-LOAD-ATR-DAY
015500        THRU B199-LOAD-ATR-DAY-EX
015600        VARYING WK-N-SUB1 FROM 1 BY 1
015700           UNTIL WK-N-SUB1 > WK-C-G4EX-DAY-CNT.
015800
015900     CALL "QSCATR" USING WK-C-ATR-RECORD.
016000     MOVE WK-C-ATR-VALUE TO WK-C-G4EX-ATR.
016100
016200     MOVE WK-C-G4EX-D-CLOSE (WK-N-LATEST-DX) TO WK-C-G4EX-ENTRY.
016300     COMPUTE WK-C-G4EX-STOP-LOSS ROUNDED =
016400         WK-C-G4EX-ENTRY - (2 * WK-C-G4EX-ATR).
016500     COMPUTE WK-N-RISK = WK-C-G4EX-ENTRY - WK-C-G4EX-STOP-LOSS.
016600     COMPUTE WK-C-G4EX-TARGET ROUNDED =
016700         WK-C-G4EX-ENTRY + (2 * WK-N-RISK).
016800
016900 B099-BUILD-ATR-AND-TARGETS-EX.
017000 EXIT.
017100
017200*----------------------------------------------------------------*
017300 B100-LOAD-ATR-DAY.
017400*----------------------------------------------------------------*
017500     SET WK-C-ATR-DX TO WK-N-SUB1.
017600     MOVE WK-C-G4EX-D-HIGH (WK-N-SUB1)
017700         TO WK-C-ATR-D-HIGH (WK-C-ATR-DX).
017800     MOVE WK-C-G4EX-D-LOW (WK-N-SUB1)
017900         TO WK-C-ATR-D-LOW (WK-C-ATR-DX).
018000     MOVE WK-C-G4EX-D-CLOSE (WK-N-SUB1)
018100         TO WK-C-ATR-D-CLOSE (WK-C-ATR-DX).
018200 B199-LOAD-ATR-DAY-EX.
018300 EXIT.
