000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     QSCDRVR.
000300 AUTHOR.         H. PRABHU TAN.
000400 INSTALLATION.   QUANTSCAN SYSTEMS GROUP.
000500 DATE-WRITTEN.   18 FEB 1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*DESCRIPTION :  NIGHTLY END-OF-DAY SWING-CANDIDATE SCAN.  LOADS
001000*               THE EQUITY UNIVERSE AND FUNDAMENTAL FILES INTO
001100*               SORTED IN-MEMORY TABLES, READS THE PRICE FILE
001200*               ONCE TO BUILD EACH EQUITY'S ROLLING 260-DAY
001300*               HISTORY, THEN RUNS EVERY UNIVERSE EQUITY WITH
001400*               PRICE HISTORY THROUGH GATES 1-2-2B-3-4 IN ORDER.
001500*               WRITES CANDIDATE, WATCHLIST AND AUDIT OUTPUT
001600*               AND PRINTS THE CONSOLIDATED HEATMAP SUMMARY.
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*----------------------------------------------------------------*
002000* MOD.#  INIT   DATE        DESCRIPTION
002100* ------ ------ ----------  -----------------------------------
002200* QSC1A7 HPT    18/02/1991 - INITIAL VERSION
002300* QSC2E4 HPT    18/09/1996 - ADD SECTOR-STATISTICS PASS FOR THE
002400*                            GATE 1 Z-SCORE, REQUEST #SCN-0031
002500* QSC3F5 HPT    02/12/1997 - ADD MANSFIELD RS FIELDS TO THE
002600*                            CANDIDATE AND WATCHLIST RECORDS,
002700*                            REQUEST #SCN-0038
002800* QSC3K3 HPT    17/02/1998 - SPLIT GATE 2B OUT ON ITS OWN AND
002900*                            ADDED THE G2B-RESULT AUDIT COLUMN
003000* QSC4H9 PKM    14/01/2000 - Y2K - SESSION-ID AND WDATE NOW
003100*                            BUILT FROM AN 8-DIGIT CENTURY DATE
003200*                            (REQUEST #Y2K-0231)
003300* QSC5N6 PKM    22/03/2003 - RATIONALE ID FORMAT CHANGED TO
003400*                            RAT-<TICKER>-<CAP>-2026 PER SCREEN
003500*                            SPEC REQUEST #SCN-0044
003600*----------------------------------------------------------------*
003700         EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004500                   UPSI-0 IS UPSI-SWITCH-0
004600                      ON  STATUS IS U0-ON
004700                      OFF STATUS IS U0-OFF.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT UNIVERSE-FILE     ASSIGN TO UNIVERSE
005200            ORGANIZATION      IS LINE SEQUENTIAL
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400     SELECT PRICE-FILE        ASSIGN TO PRICES
005500            ORGANIZATION      IS LINE SEQUENTIAL
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700     SELECT FUNDAMENTAL-FILE  ASSIGN TO FUNDAMENTALS
005800            ORGANIZATION      IS LINE SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000     SELECT CANDIDATE-FILE    ASSIGN TO CANDIDATES
006100            ORGANIZATION      IS LINE SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300     SELECT WATCHLIST-FILE    ASSIGN TO WATCHDLY
006400            ORGANIZATION      IS LINE SEQUENTIAL
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600     SELECT AUDIT-FILE        ASSIGN TO AUDITLOG
006700            ORGANIZATION      IS LINE SEQUENTIAL
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900     SELECT SUMMARY-RPT       ASSIGN TO SUMRPT
007000            ORGANIZATION      IS LINE SEQUENTIAL
007100            FILE STATUS       IS WK-C-FILE-STATUS.
007200
007300***************
007400 DATA DIVISION.
007500***************
007600 FILE SECTION.
007700**************
007800 FD  UNIVERSE-FILE
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS QSC-UNIVERSE-REC.
008100     COPY QSCUNIV.
008200
008300 FD  PRICE-FILE
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS QSC-PRICE-REC.
008600     COPY QSCPRC.
008700
008800 FD  FUNDAMENTAL-FILE
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS QSC-FUND-REC.
009100     COPY QSCFUND.
009200
009300 FD  CANDIDATE-FILE
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS QSC-CAND-REC.
009600     COPY QSCCAND.
009700
009800 FD  WATCHLIST-FILE
009900     LABEL RECORDS ARE OMITTED
010000     DATA RECORD IS QSC-WATCH-REC.
010100     COPY QSCWATC.
010200
010300 FD  AUDIT-FILE
010400     LABEL RECORDS ARE OMITTED
010500     DATA RECORD IS QSC-AUDIT-REC.
010600     COPY QSCAUDT.
010700
010800 FD  SUMMARY-RPT
010900     LABEL RECORDS ARE OMITTED
011000     DATA RECORD IS WK-P-SUMMARY-LINE.
011100 01  WK-P-SUMMARY-LINE               PIC X(132).
011200
011300*************************
011400 WORKING-STORAGE SECTION.
011500*************************
011600 01  FILLER                          PIC X(24)        VALUE
011700     "** PROGRAM QSCDRVR   **".
011800
011900* ------------------ PROGRAM WORKING STORAGE -------------------*
012000 01  WK-C-COMMON.
012100     COPY QSCMWS.
012200
012300 01  WK-C-DATE-TIME-AREA.
012400     05  WK-C-TODAY-DATE          PIC 9(08).
012500     05  WK-C-TODAY-DATE-R REDEFINES WK-C-TODAY-DATE.
012600         10  WK-C-TODAY-CEN       PIC X(02).
012700         10  WK-C-TODAY-YMD       PIC X(06).
012800     05  WK-C-TODAY-TIME          PIC 9(08).
012900     05  WK-C-TODAY-TIME-R REDEFINES WK-C-TODAY-TIME.
013000         10  WK-C-TODAY-HHMMSS    PIC X(06).
013100         10  FILLER               PIC X(02).
013200
013300 01  WK-C-EOF-SW                     PIC X(01) VALUE "N".
013400     88  WK-C-EOF-YES                          VALUE "Y".
013500     88  WK-C-EOF-NO                           VALUE "N".
013600*              GENERIC END-OF-FILE SWITCH - RESET AT THE START
013700*              OF EACH LOAD PARAGRAPH SINCE THE THREE INPUT
013800*              FILES ARE READ ONE AT A TIME, NEVER INTERLEAVED.
013900
014000 01  WK-N-MATH-AREA.
014100     05  WK-N-VARIANCE            PIC 9(03)V9(04).
014200     05  WK-N-SQRT-GUESS          PIC 9(03)V9(04).
014300
014400* --------------- EQUITY UNIVERSE TABLE ------------------------*
014500 01  WK-T-UNIVERSE.
014600     05  WK-T-UNIV-ENTRY OCCURS 300 TIMES
014700             ASCENDING KEY WK-T-UNIV-TICKER
014800             INDEXED BY WK-T-UNIV-DX.
014900         10  WK-T-UNIV-TICKER         PIC X(12).
015000         10  WK-T-UNIV-COMPANY-NAME   PIC X(25).
015100         10  WK-T-UNIV-SECTOR         PIC X(15).
015200         10  WK-T-UNIV-CAP-CATEGORY   PIC X(05).
015300         10  WK-T-UNIV-AVG-SPREAD     PIC 9(01)V9(04).
015400         10  WK-T-UNIV-HAS-PRICE-SW   PIC X(01).
015500             88  WK-T-UNIV-HAS-PRICE      VALUE "Y".
015600             88  WK-T-UNIV-HAS-NO-PRICE   VALUE "N".
015700
015800* ------------------ FUNDAMENTAL TABLE -----------------------*
015900 01  WK-T-FUNDAMENTAL.
016000     05  WK-T-FUND-ENTRY OCCURS 300 TIMES
016100             ASCENDING KEY WK-T-FUND-TICKER
016200             INDEXED BY WK-T-FUND-DX.
016300         10  WK-T-FUND-TICKER         PIC X(12).
016400         10  WK-T-FUND-F-SCORE        PIC 9(02).
016500         10  WK-T-FUND-CFO-PAT        PIC S9(03)V99.
016600         10  WK-T-FUND-PLEDGE         PIC 9(03)V99.
016700         10  WK-T-FUND-INST-OWN       PIC 9(03)V99.
016800
016900* ---- PER-EQUITY ROLLING 260-DAY HISTORY, PARALLEL POSITION ----*
017000* ---- TO WK-T-UNIVERSE (SAME SUBSCRIPT = SAME EQUITY)          -*
017100 01  WK-T-PRICE-HIST.
017200     05  WK-T-PRICE-ENTRY OCCURS 300 TIMES
017300             INDEXED BY WK-T-PRICE-DX.
017400         10  WK-T-PRICE-DAY-CNT       PIC 9(03) COMP VALUE ZERO.
017500         10  WK-T-PRICE-DAY-TAB OCCURS 260 TIMES
017600                 INDEXED BY WK-T-DAY-DX.
017700             15  WK-T-D-HIGH          PIC 9(07)V99.
017800             15  WK-T-D-LOW           PIC 9(07)V99.
017900             15  WK-T-D-CLOSE         PIC 9(07)V99.
018000             15  WK-T-D-VOLUME        PIC 9(11).
018100             15  WK-T-D-IDXCLOSE      PIC 9(07)V99.
018200
018300* ------------------ SECTOR STATISTICS TABLE -------------------*
018400 01  WK-T-SECTOR-STATS.
018500     05  WK-T-SECT-ENTRY OCCURS 30 TIMES
018600             INDEXED BY WK-T-SECT-DX.
018700         10  WK-T-SECT-NAME           PIC X(15).
018800         10  WK-T-SECT-CNT            PIC 9(05) COMP.
018900         10  WK-T-SECT-SUM            PIC 9(07)V9(04).
019000         10  WK-T-SECT-SUMSQ          PIC 9(09)V9(04).
019100         10  WK-T-SECT-MEAN           PIC 9(01)V9(04).
019200         10  WK-T-SECT-STDDEV         PIC 9(01)V9(04).
019300
019400* --------------- TOP-PICKS-BY-CATEGORY TABLE -------------------*
019500 01  WK-T-TOPPICKS.
019600     05  WK-T-TOP-CAT OCCURS 3 TIMES
019700             INDEXED BY WK-T-CAT-DX.
019800         10  WK-T-TOP-CAT-NAME        PIC X(05).
019900         10  WK-T-TOP-CNT             PIC 9(01) COMP VALUE ZERO.
020000         10  WK-T-TOP-ENTRY OCCURS 3 TIMES
020100                 INDEXED BY WK-T-TOP-DX.
020200             15  WK-T-TOP-TICKER      PIC X(12).
020300             15  WK-T-TOP-RATID       PIC X(30).
020400
020500* --------------- COILING-SPRING REPORT TABLE -------------------*
020600 01  WK-T-COILING.
020700     05  WK-T-COIL-ENTRY OCCURS 300 TIMES
020800             INDEXED BY WK-T-COIL-DX.
020900         10  WK-T-COIL-TICKER         PIC X(12).
021000         10  WK-T-COIL-CAP            PIC X(05).
021100         10  WK-T-COIL-SECTOR         PIC X(15).
021200         10  WK-T-COIL-CLOSE          PIC 9(07)V99.
021300         10  WK-T-COIL-INST-OWN       PIC 9(03)V99.
021400         10  WK-T-COIL-REASON         PIC X(30).
021500
021600* --------------------- SORT SWAP TEMPLATES ---------------------*
021700 01  WK-T-UNIV-TEMP.
021800     05  FILLER                       PIC X(61).
021900 01  WK-T-UNIV-TEMP-R REDEFINES WK-T-UNIV-TEMP.
022000     05  WK-T-TEMP-TICKER             PIC X(12).
022100     05  WK-T-TEMP-COMPANY-NAME       PIC X(25).
022200     05  WK-T-TEMP-SECTOR             PIC X(15).
022300     05  WK-T-TEMP-CAP-CATEGORY       PIC X(05).
022400     05  WK-T-TEMP-AVG-SPREAD         PIC 9(01)V9(04).
022500     05  WK-T-TEMP-HAS-PRICE-SW       PIC X(01).
022600
022700 01  WK-T-FUND-TEMP.
022800     05  WK-T-FTEMP-TICKER            PIC X(12).
022900     05  WK-T-FTEMP-F-SCORE           PIC 9(02).
023000     05  WK-T-FTEMP-CFO-PAT           PIC S9(03)V99.
023100     05  WK-T-FTEMP-PLEDGE            PIC 9(03)V99.
023200     05  WK-T-FTEMP-INST-OWN          PIC 9(03)V99.
023300
023400* --------------- CALLED-ROUTINE PARAMETER AREAS ----------------*
023500 01  WK-C-G1SP-AREA.
023600     COPY QSCG1LK.
023700 01  WK-C-G2FN-AREA.
023800     COPY QSCG2LK.
023900 01  WK-C-G2IN-AREA.
024000     COPY QSCG2BLK.
024100 01  WK-C-G3TR-AREA.
024200     COPY QSCG3LK.
024300 01  WK-C-G4EX-AREA.
024400     COPY QSCG4LK.
024500 01  WK-C-ATR-AREA.
024600     COPY QSCATRLK.
024700
024800* ------------------ GATE VERDICT HOLDING AREA ------------------*
024900 01  WK-C-GATE-VERDICTS.
025000     05  WK-C-V-G1-RESULT             PIC X(04).
025100     05  WK-C-V-G1-REASON             PIC X(20).
025200     05  WK-C-V-G2-RESULT             PIC X(04).
025300     05  WK-C-V-G2-REASON             PIC X(20).
025400     05  WK-C-V-G2B-RESULT            PIC X(04).
025500     05  WK-C-V-G3-RESULT             PIC X(04).
025600     05  WK-C-V-G3-REASON             PIC X(30).
025700     05  WK-C-V-G4-RESULT             PIC X(04).
025800     05  WK-C-V-FINAL-STATUS          PIC X(14).
025900
026000 01  WK-C-GATE-VERDICTS-R REDEFINES WK-C-GATE-VERDICTS.
026100     05  WK-C-VDMP-BYTE OCCURS 106 TIMES  PIC X(01).
026200*              BLANKET BYTE VIEW - CLEARED AT THE START OF
026300*              EVERY EQUITY'S GATE CHAIN
026400
026500* ------------------ MISCELLANEOUS WORK FIELDS ------------------*
026600 01  WK-N-WORK-AREA.
026700     05  WK-N-RISK                    PIC 9(07)V99.
026800     05  WK-C-RATIONALE-ID            PIC X(30).
026900     05  WK-C-RATIONALE-TICKER        PIC X(12).
027000
027100 01  WK-N-WORK-AREA-R REDEFINES WK-N-WORK-AREA.
027200     05  FILLER                       PIC X(09).
027300     05  FILLER                       PIC X(30).
027400     05  WK-C-RAT-TICKER-DMP          PIC X(12).
027500*              CHARACTER DUMP VIEW USED WHEN TRACING THE
027600*              RATIONALE-ID BUILD UNDER TICKET #SCN-0044
027700
027800* ------------- GATE 2/2B/3 HOLDING AREA -----------------------*
027900* CARRIES A VALUE FORWARD FROM AN EARLIER GATE'S LINKAGE RECORD
028000* TO A LATER GATE CALL OR OUTPUT RECORD WHOSE OWN LAYOUT DOES
028100* NOT CARRY THE FIELD - ADDED UNDER TICKET #SCN-0038.
028200 01  WK-N-HOLD-AREA.
028300     05  WK-N-HOLD-INST-OWN           PIC 9(03)V99.
028400     05  WK-N-HOLD-F-SCORE            PIC 9(02).
028500     05  WK-N-HOLD-ENTRY              PIC 9(07)V99.
028600     05  WK-N-HOLD-STOP               PIC 9(07)V99.
028700     05  WK-N-HOLD-TARGET             PIC 9(07)V99.
028800     05  WK-N-HOLD-ATR                PIC 9(07)V99.
028900
029000 01  WK-C-EDIT-AREA.
029100     05  WK-C-ADX-EDIT                PIC ZZ9.99.
029200     05  WK-C-MRS-EDIT                PIC -ZZ9.99.
029300     05  WK-C-CNT-EDIT                PIC ZZZZ9.
029400     05  WK-C-CLOSE-EDIT              PIC ZZZZ9.99.
029500*              NUMERIC-EDITED FIELDS FOR THE SUMMARY-REPORT
029600*              STRING BUILDS - STRING REQUIRES AN EDITED
029700*              SOURCE TO RENDER A DECIMAL POINT.
029800
029900 01  WK-N-CTR-AREA                        COMP.
030000     05  WK-N-UNIV-CNT                PIC 9(05) VALUE ZERO.
030100     05  WK-N-FUND-CNT                PIC 9(05) VALUE ZERO.
030200     05  WK-N-SECT-CNT                PIC 9(03) VALUE ZERO.
030300     05  WK-N-SUB1                    PIC 9(05) VALUE ZERO.
030400     05  WK-N-SUB2                    PIC 9(05) VALUE ZERO.
030500     05  WK-N-COIL-CNT                PIC 9(05) VALUE ZERO.
030600     05  WK-N-TOT-SCANNED             PIC 9(05) VALUE ZERO.
030700     05  WK-N-TOT-G1                  PIC 9(05) VALUE ZERO.
030800     05  WK-N-TOT-G2                  PIC 9(05) VALUE ZERO.
030900     05  WK-N-TOT-G2B                 PIC 9(05) VALUE ZERO.
031000     05  WK-N-TOT-CAND                PIC 9(05) VALUE ZERO.
031100     05  WK-N-DOT-POS                 PIC 9(03) VALUE ZERO.
031200     05  WK-N-G1-START                PIC 9(03) VALUE ZERO.
031300     05  WK-N-G1-DX                   PIC 9(03) VALUE ZERO.
031400     05  WK-N-G3-DX                   PIC 9(03) VALUE ZERO.
031500     05  WK-N-G4-START                PIC 9(03) VALUE ZERO.
031600     05  WK-N-G4-DX                   PIC 9(03) VALUE ZERO.
031700
031800 01  WK-N-CTR-AREA-R REDEFINES WK-N-CTR-AREA.
031900     05  WK-N-CTR-BYTE OCCURS 54 TIMES    PIC X(01).
032000*              CHARACTER DUMP VIEW OF THE COUNTER AREA FOR THE
032100*              OPTIONAL PARAMETER TRACE PANEL
032200
032300****************
032400 LINKAGE SECTION.
032500****************
032600*    NONE - QSCDRVR IS THE TOP-LEVEL PROGRAM FOR THE NIGHTLY
032700*    SCAN AND TAKES NO PARAMETERS.
032800
032900*****************************
033000 PROCEDURE DIVISION.
033100*****************************
033200 MAIN-MODULE.
033300     PERFORM A000-INITIALIZE
033400        THRU A099-INITIALIZE-EX.
033500     PERFORM B000-LOAD-UNIVERSE
033600        THRU B099-LOAD-UNIVERSE-EX.
033700     PERFORM C000-LOAD-FUNDAMENTAL
033800        THRU C099-LOAD-FUNDAMENTAL-EX.
033900     PERFORM D000-LOAD-PRICE-HISTORY
034000        THRU D099-LOAD-PRICE-HISTORY-EX.
034100     PERFORM E000-COMPUTE-SECTOR-STATS
034200        THRU E099-COMPUTE-SECTOR-STATS-EX.
034300     PERFORM F000-SCAN-UNIVERSE
034400        THRU F099-SCAN-UNIVERSE-EX.
034500     PERFORM G000-PRINT-SUMMARY
034600        THRU G099-PRINT-SUMMARY-EX.
034700     PERFORM Z000-TERMINATE
034800        THRU Z099-TERMINATE-EX.
034900     GOBACK.
035000
035100*----------------------------------------------------------------*
035200 A000-INITIALIZE.
035300*----------------------------------------------------------------*
035400     ACCEPT WK-C-TODAY-DATE FROM DATE.
035500     ACCEPT WK-C-TODAY-TIME FROM TIME.
035600     STRING "SCN" DELIMITED BY SIZE
035700            WK-C-TODAY-YMD DELIMITED BY SIZE
035800            WK-C-TODAY-HHMMSS DELIMITED BY SIZE
035900            INTO WK-C-SESSION-ID.
036000
036100     OPEN INPUT  UNIVERSE-FILE.
036200     IF NOT WK-C-SUCCESSFUL
036300        DISPLAY "QSCDRVR - OPEN ERROR - UNIVERSE-FILE"
036400        GO TO Y900-ABNORMAL-TERMINATION
036500     END-IF.
036600     OPEN INPUT  FUNDAMENTAL-FILE.
036700     IF NOT WK-C-SUCCESSFUL
036800        DISPLAY "QSCDRVR - OPEN ERROR - FUNDAMENTAL-FILE"
036900        GO TO Y900-ABNORMAL-TERMINATION
037000     END-IF.
037100     OPEN INPUT  PRICE-FILE.
037200     IF NOT WK-C-SUCCESSFUL
037300        DISPLAY "QSCDRVR - OPEN ERROR - PRICE-FILE"
037400        GO TO Y900-ABNORMAL-TERMINATION
037500     END-IF.
037600     OPEN OUTPUT CANDIDATE-FILE.
037700     OPEN OUTPUT WATCHLIST-FILE.
037800     OPEN OUTPUT AUDIT-FILE.
037900     OPEN OUTPUT SUMMARY-RPT.
038000
038100     MOVE "LARGE" TO WK-T-TOP-CAT-NAME (1).
038200     MOVE "MID"   TO WK-T-TOP-CAT-NAME (2).
038300     MOVE "SMALL" TO WK-T-TOP-CAT-NAME (3).
038400
038500 A099-INITIALIZE-EX.
038600 EXIT.
038700
038800*----------------------------------------------------------------*
038900 B000-LOAD-UNIVERSE.
039000*----------------------------------------------------------------*
039100*    LOAD THE UNIVERSE FILE INTO WK-T-UNIVERSE, THEN SORT IT
039200*    ASCENDING BY TICKER SO THE GATE-CHAIN LOOKUP CAN USE
039300*    SEARCH ALL.  BLANK SECTOR/CAP DEFAULT PER SPEC.
039400*----------------------------------------------------------------*
039500     MOVE "N" TO WK-C-EOF-SW.
039600     READ UNIVERSE-FILE
039700         AT END MOVE "Y" TO WK-C-EOF-SW
039800     END-READ.
039900     PERFORM B050-LOAD-ONE-UNIV-ROW
040000        THRU B059-LOAD-ONE-UNIV-ROW-EX
040100        UNTIL WK-C-EOF-YES.
040200
040300     PERFORM B100-SORT-UNIVERSE
040400        THRU B199-SORT-UNIVERSE-EX.
040500
040600 B099-LOAD-UNIVERSE-EX.
040700 EXIT.
040800
040900*----------------------------------------------------------------*
041000 B050-LOAD-ONE-UNIV-ROW.
041100*----------------------------------------------------------------*
041200     ADD 1 TO WK-N-UNIV-CNT.
041300     MOVE QSC-UNIV-TICKER
041400         TO WK-T-UNIV-TICKER (WK-N-UNIV-CNT).
041500     MOVE QSC-UNIV-COMPANY-NAME
041600         TO WK-T-UNIV-COMPANY-NAME (WK-N-UNIV-CNT).
041700     MOVE QSC-UNIV-SECTOR
041800         TO WK-T-UNIV-SECTOR (WK-N-UNIV-CNT).
041900     IF QSC-UNIV-SECTOR = SPACES
042000        MOVE "UNKNOWN" TO WK-T-UNIV-SECTOR (WK-N-UNIV-CNT)
042100     END-IF.
042200     MOVE QSC-UNIV-CAP-CATEGORY
042300         TO WK-T-UNIV-CAP-CATEGORY (WK-N-UNIV-CNT).
042400     IF QSC-UNIV-CAP-CATEGORY = SPACES
042500        MOVE "SMALL" TO WK-T-UNIV-CAP-CATEGORY (WK-N-UNIV-CNT)
042600     END-IF.
042700     MOVE 0 TO WK-T-UNIV-AVG-SPREAD (WK-N-UNIV-CNT).
042800     MOVE "N" TO WK-T-UNIV-HAS-PRICE-SW (WK-N-UNIV-CNT).
042900     READ UNIVERSE-FILE
043000         AT END MOVE "Y" TO WK-C-EOF-SW
043100     END-READ.
043200 B059-LOAD-ONE-UNIV-ROW-EX.
043300 EXIT.
043400
043500*----------------------------------------------------------------*
043600 B100-SORT-UNIVERSE.
043700*----------------------------------------------------------------*
043800*    CLASSIC BUBBLE SORT - THE UNIVERSE IS A FEW HUNDRED ROWS
043900*    AT MOST, SO A NESTED PASS IS ADEQUATE FOR AN OVERNIGHT JOB.
044000*----------------------------------------------------------------*
044100     PERFORM B110-SORT-OUTER-PASS
044200        THRU B119-SORT-OUTER-PASS-EX
044300        VARYING WK-N-SUB1 FROM 1 BY 1
044400           UNTIL WK-N-SUB1 >= WK-N-UNIV-CNT.
044500
044600 B199-SORT-UNIVERSE-EX.
044700 EXIT.
044800
044900*----------------------------------------------------------------*
045000 B110-SORT-OUTER-PASS.
045100*----------------------------------------------------------------*
045200     PERFORM B120-SORT-INNER-PASS
045300        THRU B129-SORT-INNER-PASS-EX
045400        VARYING WK-N-SUB2 FROM 1 BY 1
045500           UNTIL WK-N-SUB2 > (WK-N-UNIV-CNT - WK-N-SUB1).
045600
045700 B119-SORT-OUTER-PASS-EX.
045800 EXIT.
045900
046000*----------------------------------------------------------------*
046100 B120-SORT-INNER-PASS.
046200*----------------------------------------------------------------*
046300     IF WK-T-UNIV-TICKER (WK-N-SUB2) >
046400        WK-T-UNIV-TICKER (WK-N-SUB2 + 1)
046500        MOVE WK-T-UNIV-ENTRY (WK-N-SUB2)     TO WK-T-UNIV-TEMP
046600        MOVE WK-T-UNIV-ENTRY (WK-N-SUB2 + 1)
046700            TO WK-T-UNIV-ENTRY (WK-N-SUB2)
046800        MOVE WK-T-UNIV-TEMP
046900            TO WK-T-UNIV-ENTRY (WK-N-SUB2 + 1)
047000     END-IF.
047100
047200 B129-SORT-INNER-PASS-EX.
047300 EXIT.
047400
047500*----------------------------------------------------------------*
047600 C000-LOAD-FUNDAMENTAL.
047700*----------------------------------------------------------------*
047800*    LOAD THE FUNDAMENTAL FILE AND SORT ASCENDING BY TICKER.
047900*----------------------------------------------------------------*
048000     MOVE "N" TO WK-C-EOF-SW.
048100     READ FUNDAMENTAL-FILE
048200         AT END MOVE "Y" TO WK-C-EOF-SW
048300     END-READ.
048400     PERFORM C050-LOAD-ONE-FUND-ROW
048500        THRU C059-LOAD-ONE-FUND-ROW-EX
048600        UNTIL WK-C-EOF-YES.
048700
048800     PERFORM C100-SORT-FUNDAMENTAL
048900        THRU C199-SORT-FUNDAMENTAL-EX.
049000
049100 C099-LOAD-FUNDAMENTAL-EX.
049200 EXIT.
049300
049400*----------------------------------------------------------------*
049500 C050-LOAD-ONE-FUND-ROW.
049600*----------------------------------------------------------------*
049700     ADD 1 TO WK-N-FUND-CNT.
049800     MOVE QSC-FUND-TICKER
049900         TO WK-T-FUND-TICKER (WK-N-FUND-CNT).
050000     MOVE QSC-FUND-F-SCORE
050100         TO WK-T-FUND-F-SCORE (WK-N-FUND-CNT).
050200     MOVE QSC-FUND-CFO-PAT-RATIO
050300         TO WK-T-FUND-CFO-PAT (WK-N-FUND-CNT).
050400     MOVE QSC-FUND-PROMOTER-PLEDGE
050500         TO WK-T-FUND-PLEDGE (WK-N-FUND-CNT).
050600     MOVE QSC-FUND-INST-OWNERSHIP
050700         TO WK-T-FUND-INST-OWN (WK-N-FUND-CNT).
050800     READ FUNDAMENTAL-FILE
050900         AT END MOVE "Y" TO WK-C-EOF-SW
051000     END-READ.
051100 C059-LOAD-ONE-FUND-ROW-EX.
051200 EXIT.
051300
051400*----------------------------------------------------------------*
051500 C100-SORT-FUNDAMENTAL.
051600*----------------------------------------------------------------*
051700     PERFORM C110-SORT-OUTER-PASS
051800        THRU C119-SORT-OUTER-PASS-EX
051900        VARYING WK-N-SUB1 FROM 1 BY 1
052000           UNTIL WK-N-SUB1 >= WK-N-FUND-CNT.
052100
052200 C199-SORT-FUNDAMENTAL-EX.
052300 EXIT.
052400
052500*----------------------------------------------------------------*
052600 C110-SORT-OUTER-PASS.
052700*----------------------------------------------------------------*
052800     PERFORM C120-SORT-INNER-PASS
052900        THRU C129-SORT-INNER-PASS-EX
053000        VARYING WK-N-SUB2 FROM 1 BY 1
053100           UNTIL WK-N-SUB2 > (WK-N-FUND-CNT - WK-N-SUB1).
053200
053300 C119-SORT-OUTER-PASS-EX.
053400 EXIT.
053500
053600*----------------------------------------------------------------*
053700 C120-SORT-INNER-PASS.
053800*----------------------------------------------------------------*
053900     IF WK-T-FUND-TICKER (WK-N-SUB2) >
054000        WK-T-FUND-TICKER (WK-N-SUB2 + 1)
054100        MOVE WK-T-FUND-ENTRY (WK-N-SUB2)     TO WK-T-FUND-TEMP
054200        MOVE WK-T-FUND-ENTRY (WK-N-SUB2 + 1)
054300            TO WK-T-FUND-ENTRY (WK-N-SUB2)
054400        MOVE WK-T-FUND-TEMP
054500            TO WK-T-FUND-ENTRY (WK-N-SUB2 + 1)
054600     END-IF.
054700
054800 C129-SORT-INNER-PASS-EX.
054900 EXIT.
055000
055100*----------------------------------------------------------------*
055200 D000-LOAD-PRICE-HISTORY.
055300*----------------------------------------------------------------*
055400*    READ THE PRICE FILE ONCE (SORTED TICKER/DATE ASCENDING),
055500*    BUILDING THE ROLLING 260-DAY TABLE FOR EACH TICKER FOUND
055600*    IN THE UNIVERSE.  TICKERS NOT ON THE UNIVERSE ARE SKIPPED.
055700*----------------------------------------------------------------*
055800     MOVE "N" TO WK-C-EOF-SW.
055900     READ PRICE-FILE
056000         AT END MOVE "Y" TO WK-C-EOF-SW
056100     END-READ.
056200     PERFORM D050-LOAD-ONE-PRICE-ROW
056300        THRU D059-LOAD-ONE-PRICE-ROW-EX
056400        UNTIL WK-C-EOF-YES.
056500
056600 D099-LOAD-PRICE-HISTORY-EX.
056700 EXIT.
056800
056900*----------------------------------------------------------------*
057000 D050-LOAD-ONE-PRICE-ROW.
057100*----------------------------------------------------------------*
057200     SEARCH ALL WK-T-UNIV-ENTRY
057300         AT END
057400             CONTINUE
057500         WHEN WK-T-UNIV-TICKER (WK-T-UNIV-DX) = QSC-PRC-TICKER
057600             PERFORM D100-ADD-PRICE-DAY
057700                THRU D199-ADD-PRICE-DAY-EX
057800     END-SEARCH.
057900     READ PRICE-FILE
058000         AT END MOVE "Y" TO WK-C-EOF-SW
058100     END-READ.
058200 D059-LOAD-ONE-PRICE-ROW-EX.
058300 EXIT.
058400
058500*----------------------------------------------------------------*
058600 D100-ADD-PRICE-DAY.
058700*----------------------------------------------------------------*
058800*    APPENDS ONE TRADING DAY TO THE MATCHED TICKER'S ROLLING
058900*    TABLE.  ONLY THE MOST RECENT 260 DAYS ARE RETAINED - WHEN
059000*    FULL, THE OLDEST DAY IS DROPPED AND THE TABLE SHIFTED.
059100*----------------------------------------------------------------*
059200     SET WK-T-UNIV-HAS-PRICE (WK-T-UNIV-DX) TO TRUE.
059300     SET WK-T-PRICE-DX TO WK-T-UNIV-DX.
059400     IF WK-T-PRICE-DAY-CNT (WK-T-PRICE-DX) >= 260
059500        PERFORM D110-SHIFT-DAY-TABLE
059600           THRU D119-SHIFT-DAY-TABLE-EX
059700     ELSE
059800        ADD 1 TO WK-T-PRICE-DAY-CNT (WK-T-PRICE-DX)
059900     END-IF.
060000
060100     SET WK-T-DAY-DX TO WK-T-PRICE-DAY-CNT (WK-T-PRICE-DX).
060200     MOVE QSC-PRC-HIGH TO
060300         WK-T-D-HIGH (WK-T-PRICE-DX WK-T-DAY-DX).
060400     MOVE QSC-PRC-LOW TO
060500         WK-T-D-LOW (WK-T-PRICE-DX WK-T-DAY-DX).
060600     MOVE QSC-PRC-CLOSE TO
060700         WK-T-D-CLOSE (WK-T-PRICE-DX WK-T-DAY-DX).
060800     MOVE QSC-PRC-VOLUME TO
060900         WK-T-D-VOLUME (WK-T-PRICE-DX WK-T-DAY-DX).
061000     MOVE QSC-PRC-INDEX-CLOSE TO
061100         WK-T-D-IDXCLOSE (WK-T-PRICE-DX WK-T-DAY-DX).
061200
061300 D199-ADD-PRICE-DAY-EX.
061400 EXIT.
061500
061600*----------------------------------------------------------------*
061700 D110-SHIFT-DAY-TABLE.
061800*----------------------------------------------------------------*
061900     PERFORM D120-SHIFT-ONE-SLOT
062000        THRU D129-SHIFT-ONE-SLOT-EX
062100        VARYING WK-N-SUB1 FROM 1 BY 1 UNTIL WK-N-SUB1 >= 260.
062200 D119-SHIFT-DAY-TABLE-EX.
062300 EXIT.
062400
062500*----------------------------------------------------------------*
062600 D120-SHIFT-ONE-SLOT.
062700*----------------------------------------------------------------*
062800     MOVE WK-T-PRICE-DAY-TAB (WK-T-PRICE-DX, WK-N-SUB1 + 1)
062900         TO WK-T-PRICE-DAY-TAB (WK-T-PRICE-DX, WK-N-SUB1).
063000 D129-SHIFT-ONE-SLOT-EX.
063100 EXIT.
063200
063300*----------------------------------------------------------------*
063400 E000-COMPUTE-SECTOR-STATS.
063500*----------------------------------------------------------------*
063600*    FOR EVERY EQUITY WITH PRICE HISTORY, RUN GATE 1 MODE 1 TO
063700*    GET ITS 20-DAY AVERAGE SPREAD, ROLL IT INTO THE SECTOR
063800*    SUM/SUM-OF-SQUARES, THEN FINALIZE MEAN AND STD-DEV.
063900*----------------------------------------------------------------*
064000     PERFORM E100-ACCUMULATE-ONE-EQUITY
064100        THRU E199-ACCUMULATE-ONE-EQUITY-EX
064200        VARYING WK-N-SUB1 FROM 1 BY 1
064300           UNTIL WK-N-SUB1 > WK-N-UNIV-CNT.
064400
064500     PERFORM E200-FINALIZE-ONE-SECTOR
064600        THRU E299-FINALIZE-ONE-SECTOR-EX
064700        VARYING WK-N-SUB1 FROM 1 BY 1
064800           UNTIL WK-N-SUB1 > WK-N-SECT-CNT.
064900
065000 E099-COMPUTE-SECTOR-STATS-EX.
065100 EXIT.
065200
065300*----------------------------------------------------------------*
065400 E100-ACCUMULATE-ONE-EQUITY.
065500*----------------------------------------------------------------*
065600*    GATE 1 MODE 1 WORKS OFF A TRAILING WINDOW OF AT MOST 20
065700*    DAYS (ITS LINKAGE TABLE ONLY HOLDS 21 ENTRIES) - ONLY THE
065800*    MOST RECENT PORTION OF THE ROLLING HISTORY IS COPIED OVER,
065900*    NOT THE WHOLE 260-DAY TABLE.
066000*----------------------------------------------------------------*
066100     IF WK-T-UNIV-HAS-PRICE (WK-N-SUB1)
066200        SET WK-T-PRICE-DX TO WK-N-SUB1
066300        COMPUTE WK-N-G1-START =
066400            WK-T-PRICE-DAY-CNT (WK-T-PRICE-DX) - 19
066500        IF WK-N-G1-START < 1
066600           MOVE 1 TO WK-N-G1-START
066700        END-IF
066800        COMPUTE WK-C-G1SP-DAY-CNT =
066900            WK-T-PRICE-DAY-CNT (WK-T-PRICE-DX) - WK-N-G1-START + 1
067000        MOVE 1 TO WK-C-G1SP-MODE
067100        MOVE 0 TO WK-N-G1-DX
067200        PERFORM E110-COPY-DAY-TAB-TO-G1
067300           THRU E119-COPY-DAY-TAB-TO-G1-EX
067400           VARYING WK-N-SUB2 FROM WK-N-G1-START BY 1
067500              UNTIL WK-N-SUB2 > WK-T-PRICE-DAY-CNT (WK-T-PRICE-DX)
067600        CALL "QSCG1SP" USING WK-C-G1SP-RECORD
067700        MOVE WK-C-G1SP-AVG-SPREAD
067800                          TO WK-T-UNIV-AVG-SPREAD (WK-N-SUB1)
067900        PERFORM E120-ROLL-INTO-SECTOR
068000           THRU E129-ROLL-INTO-SECTOR-EX
068100     END-IF.
068200
068300 E199-ACCUMULATE-ONE-EQUITY-EX.
068400 EXIT.
068500
068600*----------------------------------------------------------------*
068700 E110-COPY-DAY-TAB-TO-G1.
068800*----------------------------------------------------------------*
068900     ADD 1 TO WK-N-G1-DX.
069000     SET WK-C-G1SP-DX TO WK-N-G1-DX.
069100     MOVE WK-T-D-HIGH (WK-T-PRICE-DX, WK-N-SUB2)
069200         TO WK-C-G1SP-D-HIGH (WK-C-G1SP-DX).
069300     MOVE WK-T-D-LOW (WK-T-PRICE-DX, WK-N-SUB2)
069400         TO WK-C-G1SP-D-LOW (WK-C-G1SP-DX).
069500     MOVE WK-T-D-CLOSE (WK-T-PRICE-DX, WK-N-SUB2)
069600         TO WK-C-G1SP-D-CLOSE (WK-C-G1SP-DX).
069700 E119-COPY-DAY-TAB-TO-G1-EX.
069800 EXIT.
069900
070000*----------------------------------------------------------------*
070100 E120-ROLL-INTO-SECTOR.
070200*----------------------------------------------------------------*
070300*    LINEAR LOOKUP INTO THE SMALL SECTOR TABLE - ADD A NEW ROW
070400*    THE FIRST TIME A SECTOR NAME IS SEEN.
070500*----------------------------------------------------------------*
070600     SET WK-T-SECT-DX TO 1.
070700     SET WK-C-NOT-FOUND TO TRUE.
070800     PERFORM E130-SCAN-SECTOR-ROW
070900        THRU E139-SCAN-SECTOR-ROW-EX
071000        VARYING WK-T-SECT-DX FROM 1 BY 1
071100           UNTIL WK-T-SECT-DX > WK-N-SECT-CNT
071200              OR WK-C-FOUND.
071300
071400     IF WK-C-NOT-FOUND
071500        ADD 1 TO WK-N-SECT-CNT
071600        SET WK-T-SECT-DX TO WK-N-SECT-CNT
071700        MOVE WK-T-UNIV-SECTOR (WK-N-SUB1)
071800            TO WK-T-SECT-NAME (WK-T-SECT-DX)
071900        MOVE 0 TO WK-T-SECT-CNT (WK-T-SECT-DX)
072000        MOVE 0 TO WK-T-SECT-SUM (WK-T-SECT-DX)
072100        MOVE 0 TO WK-T-SECT-SUMSQ (WK-T-SECT-DX)
072200     END-IF.
072300
072400     ADD 1 TO WK-T-SECT-CNT (WK-T-SECT-DX).
072500     ADD WK-T-UNIV-AVG-SPREAD (WK-N-SUB1) TO
072600         WK-T-SECT-SUM (WK-T-SECT-DX).
072700     COMPUTE WK-T-SECT-SUMSQ (WK-T-SECT-DX) =
072800         WK-T-SECT-SUMSQ (WK-T-SECT-DX) +
072900         (WK-T-UNIV-AVG-SPREAD (WK-N-SUB1) *
073000          WK-T-UNIV-AVG-SPREAD (WK-N-SUB1)).
073100
073200 E129-ROLL-INTO-SECTOR-EX.
073300 EXIT.
073400
073500*----------------------------------------------------------------*
073600 E130-SCAN-SECTOR-ROW.
073700*----------------------------------------------------------------*
073800     IF WK-T-SECT-NAME (WK-T-SECT-DX) =
073900        WK-T-UNIV-SECTOR (WK-N-SUB1)
074000        SET WK-C-FOUND TO TRUE
074100     END-IF.
074200 E139-SCAN-SECTOR-ROW-EX.
074300 EXIT.
074400
074500*----------------------------------------------------------------*
074600 E200-FINALIZE-ONE-SECTOR.
074700*----------------------------------------------------------------*
074800*    MEAN = SUM / N.  POPULATION STD-DEV = SQRT(SUMSQ/N -
074900*    MEAN**2), COMPUTED BY NEWTON ITERATION SINCE NO INTRINSIC
075000*    FUNCTIONS ARE USED IN THIS SHOP'S BATCH CODE.  A SECTOR OF
075100*    ONE MEMBER HAS STD-DEV FORCED TO ZERO (SEE QSCG1SP).
075200*----------------------------------------------------------------*
075300     SET WK-T-SECT-DX TO WK-N-SUB1.
075400     COMPUTE WK-T-SECT-MEAN (WK-T-SECT-DX) ROUNDED =
075500         WK-T-SECT-SUM (WK-T-SECT-DX) /
075600         WK-T-SECT-CNT (WK-T-SECT-DX).
075700
075800     IF WK-T-SECT-CNT (WK-T-SECT-DX) < 2
075900        MOVE 0 TO WK-T-SECT-STDDEV (WK-T-SECT-DX)
076000     ELSE
076100        PERFORM E210-NEWTON-SQRT
076200           THRU E219-NEWTON-SQRT-EX
076300     END-IF.
076400
076500 E299-FINALIZE-ONE-SECTOR-EX.
076600 EXIT.
076700
076800*----------------------------------------------------------------*
076900 E210-NEWTON-SQRT.
077000*----------------------------------------------------------------*
077100     COMPUTE WK-N-VARIANCE ROUNDED =
077200         (WK-T-SECT-SUMSQ (WK-T-SECT-DX) /
077300             WK-T-SECT-CNT (WK-T-SECT-DX)) -
077400         (WK-T-SECT-MEAN (WK-T-SECT-DX) *
077500             WK-T-SECT-MEAN (WK-T-SECT-DX)).
077600     IF WK-N-VARIANCE <= 0
077700        MOVE 0 TO WK-T-SECT-STDDEV (WK-T-SECT-DX)
077800     ELSE
077900        MOVE WK-N-VARIANCE TO WK-N-SQRT-GUESS
078000        PERFORM E220-SQRT-ITERATION
078100           THRU E229-SQRT-ITERATION-EX
078200           VARYING WK-N-SUB2 FROM 1 BY 1 UNTIL WK-N-SUB2 > 10
078300        MOVE WK-N-SQRT-GUESS TO WK-T-SECT-STDDEV (WK-T-SECT-DX)
078400     END-IF.
078500
078600 E219-NEWTON-SQRT-EX.
078700 EXIT.
078800
078900*----------------------------------------------------------------*
079000 E220-SQRT-ITERATION.
079100*----------------------------------------------------------------*
079200     COMPUTE WK-N-SQRT-GUESS ROUNDED =
079300         (WK-N-SQRT-GUESS +
079400         (WK-N-VARIANCE / WK-N-SQRT-GUESS)) / 2.
079500 E229-SQRT-ITERATION-EX.
079600 EXIT.
079700
079800*----------------------------------------------------------------*
079900* F000 SERIES - GATE CHAIN - RUNS GATES 1/2/2B/3/4 FOR EVERY
080000* EQUITY CARRYING PRICE HISTORY, WRITES CANDIDATE/WATCHLIST/
080100* AUDIT RECORDS AND ACCUMULATES THE FUNNEL COUNTERS AND THE
080200* TOP-PICKS AND COILING-SPRING TABLES FOR THE SUMMARY REPORT.
080300* ADDED UNDER TICKET #SCN-0038.
080400*----------------------------------------------------------------*
080500 F000-SCAN-UNIVERSE.
080600*----------------------------------------------------------------*
080700     PERFORM F100-RUN-GATE-CHAIN
080800        THRU F109-RUN-GATE-CHAIN-EX
080900        VARYING WK-N-SUB1 FROM 1 BY 1
081000           UNTIL WK-N-SUB1 > WK-N-UNIV-CNT.
081100 F099-SCAN-UNIVERSE-EX.
081200 EXIT.
081300
081400*----------------------------------------------------------------*
081500 F100-RUN-GATE-CHAIN.
081600*----------------------------------------------------------------*
081700*    DISPATCHES GATE 1 THRU GATE 4 IN ORDER FOR ONE UNIVERSE
081800*    ROW.  A GATE FAILURE STOPS THE CHAIN - LATER GATE-VERDICT
081900*    FIELDS ARE LEFT BLANK, AS QSCAUDT REQUIRES.  GATE 3 AND
082000*    GATE 4 BOTH RUN FOR EVERY GATE-2B SURVIVOR SO THE TRADE
082100*    METADATA STEP ALWAYS HAS AN ATR, BUT GATE 4 IS SKIPPED
082200*    WHEN GATE 3 HAS ALREADY FAILED SINCE THE BUY/COILING_
082300*    SPRING VERDICT IS ALREADY DECIDED AT THAT POINT.
082400*----------------------------------------------------------------*
082500     MOVE SPACES TO WK-C-GATE-VERDICTS.
082600     IF WK-T-UNIV-HAS-PRICE (WK-N-SUB1)
082700        SET WK-T-PRICE-DX TO WK-N-SUB1
082800        ADD 1 TO WK-N-TOT-SCANNED
082900        PERFORM F110-RUN-GATE1 THRU F119-RUN-GATE1-EX
083000        IF WK-C-V-G1-RESULT = "PASS"
083100           ADD 1 TO WK-N-TOT-G1
083200           PERFORM F120-RUN-GATE2 THRU F129-RUN-GATE2-EX
083300           IF WK-C-V-G2-RESULT = "PASS"
083400              ADD 1 TO WK-N-TOT-G2
083500              PERFORM F130-RUN-GATE2B THRU F139-RUN-GATE2B-EX
083600              IF WK-C-V-G2B-RESULT = "PASS"
083700                 ADD 1 TO WK-N-TOT-G2B
083800                 PERFORM F140-RUN-GATE3 THRU F149-RUN-GATE3-EX
083900                 IF WK-C-V-G3-RESULT = "PASS"
084000                    PERFORM F150-RUN-GATE4
084100                       THRU F159-RUN-GATE4-EX
084200                 END-IF
084300                 PERFORM F160-BUILD-TRADE-METADATA
084400                    THRU F169-BUILD-TRADE-METADATA-EX
084500                 PERFORM F170-WRITE-CANDIDATE
084600                    THRU F179-WRITE-CANDIDATE-EX
084700                 PERFORM F180-CHECK-WATCHLIST
084800                    THRU F189-CHECK-WATCHLIST-EX
084900              END-IF
085000           END-IF
085100        END-IF
085200        PERFORM F190-WRITE-AUDIT THRU F199-WRITE-AUDIT-EX
085300     END-IF.
085400 F109-RUN-GATE-CHAIN-EX.
085500 EXIT.
085600
085700*----------------------------------------------------------------*
085800 F110-RUN-GATE1.
085900*----------------------------------------------------------------*
086000*    MODE 2 CALL - SUPPLY THE EQUITY'S OWN AVERAGE SPREAD
086100*    (BUILT DURING THE E000 PASS) PLUS ITS SECTOR'S MEAN AND
086200*    STD-DEV, QSCG1SP RETURNS THE Z-SCORE AND THE VERDICT.
086300*----------------------------------------------------------------*
086400     SET WK-T-SECT-DX TO 1.
086500     SET WK-C-NOT-FOUND TO TRUE.
086600     PERFORM E130-SCAN-SECTOR-ROW
086700        THRU E139-SCAN-SECTOR-ROW-EX
086800        VARYING WK-T-SECT-DX FROM 1 BY 1
086900           UNTIL WK-T-SECT-DX > WK-N-SECT-CNT OR WK-C-FOUND.
087000
087100     MOVE 2                             TO WK-C-G1SP-MODE.
087200     MOVE WK-T-UNIV-TICKER (WK-N-SUB1)  TO WK-C-G1SP-TICKER.
087300     MOVE WK-T-UNIV-AVG-SPREAD (WK-N-SUB1)
087400                                         TO WK-C-G1SP-AVG-SPREAD.
087500     MOVE WK-T-SECT-MEAN (WK-T-SECT-DX) TO WK-C-G1SP-SECT-MEAN.
087600     MOVE WK-T-SECT-STDDEV (WK-T-SECT-DX)
087700                                         TO WK-C-G1SP-SECT-STDDEV.
087800
087900     CALL "QSCG1SP" USING WK-C-G1SP-RECORD.
088000
088100     MOVE WK-C-G1SP-RESULT TO WK-C-V-G1-RESULT.
088200     MOVE WK-C-G1SP-REASON TO WK-C-V-G1-REASON.
088300 F119-RUN-GATE1-EX.
088400 EXIT.
088500
088600*----------------------------------------------------------------*
088700 F120-RUN-GATE2.
088800*----------------------------------------------------------------*
088900*    BINARY LOOKUP OF THE FUNDAMENTAL TABLE FOLLOWS THE SAME
089000*    SEARCH ALL PATTERN AS D000'S PRICE-FILE LOOKUP.  THE
089100*    INSTITUTIONAL-OWNERSHIP FIGURE IS HELD FORWARD FOR GATE
089200*    2B, WHICH HAS NO FUNDAMENTAL LINKAGE OF ITS OWN.
089300*----------------------------------------------------------------*
089400     MOVE WK-T-UNIV-TICKER (WK-N-SUB1) TO WK-C-G2FN-TICKER.
089500     MOVE "N"                          TO WK-C-G2FN-FOUND-SW.
089600     MOVE 0                            TO WK-N-HOLD-INST-OWN.
089700     SET WK-T-FUND-DX TO 1.
089800     SEARCH ALL WK-T-FUND-ENTRY
089900        AT END
090000           CONTINUE
090100        WHEN WK-T-FUND-TICKER (WK-T-FUND-DX) =
090200             WK-T-UNIV-TICKER (WK-N-SUB1)
090300           MOVE "Y" TO WK-C-G2FN-FOUND-SW
090400           MOVE WK-T-FUND-F-SCORE (WK-T-FUND-DX)
090500                TO WK-C-G2FN-F-SCORE
090600           MOVE WK-T-FUND-CFO-PAT (WK-T-FUND-DX)
090700                TO WK-C-G2FN-CFO-PAT-RATIO
090800           MOVE WK-T-FUND-PLEDGE (WK-T-FUND-DX)
090900                TO WK-C-G2FN-PROM-PLEDGE
091000           MOVE WK-T-FUND-INST-OWN (WK-T-FUND-DX)
091100                TO WK-N-HOLD-INST-OWN
091200     END-SEARCH.
091300
091400     CALL "QSCG2FN" USING WK-C-G2FN-RECORD.
091500
091600     MOVE WK-C-G2FN-RESULT   TO WK-C-V-G2-RESULT.
091700     MOVE WK-C-G2FN-REASON   TO WK-C-V-G2-REASON.
091800     MOVE WK-C-G2FN-F-SCORE  TO WK-N-HOLD-F-SCORE.
091900 F129-RUN-GATE2-EX.
092000 EXIT.
092100
092200*----------------------------------------------------------------*
092300 F130-RUN-GATE2B.
092400*----------------------------------------------------------------*
092500*    INST-OWNERSHIP CAME OFF THE FUNDAMENTAL TABLE IN F120,
092600*    NOT OFF GATE 2'S OWN LINKAGE RECORD, SINCE QSCG2LK DOES
092700*    NOT CARRY IT.
092800*----------------------------------------------------------------*
092900     MOVE WK-T-UNIV-CAP-CATEGORY (WK-N-SUB1)
093000                                TO WK-C-G2IN-CAP-CATEGORY.
093100     MOVE WK-N-HOLD-INST-OWN    TO WK-C-G2IN-INST-OWN.
093200
093300     CALL "QSCG2IN" USING WK-C-G2IN-RECORD.
093400
093500     MOVE WK-C-G2IN-RESULT TO WK-C-V-G2B-RESULT.
093600 F139-RUN-GATE2B-EX.
093700 EXIT.
093800
093900*----------------------------------------------------------------*
094000 F140-RUN-GATE3.
094100*----------------------------------------------------------------*
094200*    QSCG3LK'S DAY TABLE IS CLOSE/HIGH/LOW/IDXCLOSE, A
094300*    DIFFERENT FIELD ORDER TO OUR OWN WK-T-PRICE-DAY-TAB, SO
094400*    THE COPY IS FIELD BY FIELD, NOT A GROUP MOVE.  THE GATE-3
094500*    RESULT FIELDS ARE CLEARED FIRST SINCE A CHECK-ORDER
094600*    FAILURE (TEMPLATE/INSUFFICIENT DATA) LEAVES ADX/MRS/SLOPE
094700*    UNSET ON THE LINKAGE RECORD.
094800*----------------------------------------------------------------*
094900     MOVE 0 TO WK-C-G3TR-ADX.
095000     MOVE 0 TO WK-C-G3TR-MRS.
095100     MOVE 0 TO WK-C-G3TR-MRS-SLOPE.
095200     MOVE WK-T-UNIV-TICKER (WK-N-SUB1) TO WK-C-G3TR-TICKER.
095300     MOVE WK-T-PRICE-DAY-CNT (WK-T-PRICE-DX)
095400                                        TO WK-C-G3TR-DAY-CNT.
095500     MOVE 0 TO WK-N-G3-DX.
095600     PERFORM F145-COPY-DAY-TAB-TO-G3
095700        THRU F148-COPY-DAY-TAB-TO-G3-EX
095800        VARYING WK-N-SUB2 FROM 1 BY 1
095900           UNTIL WK-N-SUB2 > WK-T-PRICE-DAY-CNT (WK-T-PRICE-DX).
096000
096100     CALL "QSCG3TR" USING WK-C-G3TR-RECORD.
096200
096300     MOVE WK-C-G3TR-RESULT TO WK-C-V-G3-RESULT.
096400     MOVE WK-C-G3TR-REASON TO WK-C-V-G3-REASON.
096500 F149-RUN-GATE3-EX.
096600 EXIT.
096700
096800*----------------------------------------------------------------*
096900 F145-COPY-DAY-TAB-TO-G3.
097000*----------------------------------------------------------------*
097100     ADD 1 TO WK-N-G3-DX.
097200     SET WK-C-G3TR-DX TO WK-N-G3-DX.
097300     MOVE WK-T-D-CLOSE (WK-T-PRICE-DX, WK-N-SUB2)
097400         TO WK-C-G3TR-D-CLOSE (WK-C-G3TR-DX).
097500     MOVE WK-T-D-HIGH (WK-T-PRICE-DX, WK-N-SUB2)
097600         TO WK-C-G3TR-D-HIGH (WK-C-G3TR-DX).
097700     MOVE WK-T-D-LOW (WK-T-PRICE-DX, WK-N-SUB2)
097800         TO WK-C-G3TR-D-LOW (WK-C-G3TR-DX).
097900     MOVE WK-T-D-IDXCLOSE (WK-T-PRICE-DX, WK-N-SUB2)
098000         TO WK-C-G3TR-D-IDXCLOSE (WK-C-G3TR-DX).
098100 F148-COPY-DAY-TAB-TO-G3-EX.
098200 EXIT.
098300
098400*----------------------------------------------------------------*
098500 F150-RUN-GATE4.
098600*----------------------------------------------------------------*
098700*    ONLY REACHED WHEN GATE 3 PASSED.  WINDOWS THE TRAILING
098800*    20 DAYS (QSCG4LK HOLDS 21) THE SAME WAY E100 WINDOWS
098900*    GATE 1'S TABLE.
099000*----------------------------------------------------------------*
099100     COMPUTE WK-N-G4-START =
099200         WK-T-PRICE-DAY-CNT (WK-T-PRICE-DX) - 19.
099300     IF WK-N-G4-START < 1
099400        MOVE 1 TO WK-N-G4-START
099500     END-IF.
099600
099700     MOVE WK-T-UNIV-TICKER (WK-N-SUB1) TO WK-C-G4EX-TICKER.
099800     COMPUTE WK-C-G4EX-DAY-CNT =
099900         WK-T-PRICE-DAY-CNT (WK-T-PRICE-DX) - WK-N-G4-START + 1.
100000     MOVE 0 TO WK-N-G4-DX.
100100     PERFORM F155-COPY-DAY-TAB-TO-G4
100200        THRU F158-COPY-DAY-TAB-TO-G4-EX
100300        VARYING WK-N-SUB2 FROM WK-N-G4-START BY 1
100400           UNTIL WK-N-SUB2 > WK-T-PRICE-DAY-CNT (WK-T-PRICE-DX).
100500
100600     CALL "QSCG4EX" USING WK-C-G4EX-RECORD.
100700
100800     MOVE WK-C-G4EX-RESULT TO WK-C-V-G4-RESULT.
100900 F159-RUN-GATE4-EX.
101000 EXIT.
101100
101200*----------------------------------------------------------------*
101300 F155-COPY-DAY-TAB-TO-G4.
101400*----------------------------------------------------------------*
101500     ADD 1 TO WK-N-G4-DX.
101600     SET WK-C-G4EX-DX TO WK-N-G4-DX.
101700     MOVE WK-T-D-HIGH (WK-T-PRICE-DX, WK-N-SUB2)
101800         TO WK-C-G4EX-D-HIGH (WK-C-G4EX-DX).
101900     MOVE WK-T-D-LOW (WK-T-PRICE-DX, WK-N-SUB2)
102000         TO WK-C-G4EX-D-LOW (WK-C-G4EX-DX).
102100     MOVE WK-T-D-CLOSE (WK-T-PRICE-DX, WK-N-SUB2)
102200         TO WK-C-G4EX-D-CLOSE (WK-C-G4EX-DX).
102300     MOVE WK-T-D-VOLUME (WK-T-PRICE-DX, WK-N-SUB2)
102400         TO WK-C-G4EX-D-VOLUME (WK-C-G4EX-DX).
102500 F158-COPY-DAY-TAB-TO-G4-EX.
102600 EXIT.
102700
102800*----------------------------------------------------------------*
102900 F160-BUILD-TRADE-METADATA.
103000*----------------------------------------------------------------*
103100*    RUNS FOR EVERY GATE-2B SURVIVOR REGARDLESS OF THE GATE 3/4
103200*    OUTCOME - THE ATR/ENTRY/STOP/TARGET FIGURES ARE NEEDED ON
103300*    THE CANDIDATE RECORD EVEN FOR A COILING_SPRING EQUITY, SO
103400*    THIS CALLS THE SHARED WILDER ATR MODULE DIRECTLY RATHER
103500*    THAN RELYING ON GATE 4 (WHICH MAY HAVE BEEN SKIPPED).
103600*----------------------------------------------------------------*
103700     COMPUTE WK-N-G4-START =
103800         WK-T-PRICE-DAY-CNT (WK-T-PRICE-DX) - 19.
103900     IF WK-N-G4-START < 1
104000        MOVE 1 TO WK-N-G4-START
104100     END-IF.
104200     COMPUTE WK-C-ATR-DAY-CNT =
104300         WK-T-PRICE-DAY-CNT (WK-T-PRICE-DX) - WK-N-G4-START + 1.
104400     MOVE 0 TO WK-N-G4-DX.
104500     PERFORM F165-COPY-DAY-TAB-TO-ATR
104600        THRU F168-COPY-DAY-TAB-TO-ATR-EX
104700        VARYING WK-N-SUB2 FROM WK-N-G4-START BY 1
104800           UNTIL WK-N-SUB2 > WK-T-PRICE-DAY-CNT (WK-T-PRICE-DX).
104900
105000     CALL "QSCATR" USING WK-C-ATR-RECORD.
105100     MOVE WK-C-ATR-VALUE TO WK-N-HOLD-ATR.
105200
105300     SET WK-T-DAY-DX TO WK-T-PRICE-DAY-CNT (WK-T-PRICE-DX).
105400     MOVE WK-T-D-CLOSE (WK-T-PRICE-DX, WK-T-DAY-DX)
105500                                   TO WK-N-HOLD-ENTRY.
105600     COMPUTE WK-N-HOLD-STOP ROUNDED =
105700         WK-N-HOLD-ENTRY - (2 * WK-N-HOLD-ATR).
105800     COMPUTE WK-N-RISK = WK-N-HOLD-ENTRY - WK-N-HOLD-STOP.
105900     COMPUTE WK-N-HOLD-TARGET ROUNDED =
106000         WK-N-HOLD-ENTRY + (2 * WK-N-RISK).
106100 F169-BUILD-TRADE-METADATA-EX.
106200 EXIT.
106300
106400*----------------------------------------------------------------*
106500 F165-COPY-DAY-TAB-TO-ATR.
106600*----------------------------------------------------------------*
106700     ADD 1 TO WK-N-G4-DX.
106800     SET WK-C-ATR-DX TO WK-N-G4-DX.
106900     MOVE WK-T-D-HIGH (WK-T-PRICE-DX, WK-N-SUB2)
107000         TO WK-C-ATR-D-HIGH (WK-C-ATR-DX).
107100     MOVE WK-T-D-LOW (WK-T-PRICE-DX, WK-N-SUB2)
107200         TO WK-C-ATR-D-LOW (WK-C-ATR-DX).
107300     MOVE WK-T-D-CLOSE (WK-T-PRICE-DX, WK-N-SUB2)
107400         TO WK-C-ATR-D-CLOSE (WK-C-ATR-DX).
107500 F168-COPY-DAY-TAB-TO-ATR-EX.
107600 EXIT.
107700
107800*----------------------------------------------------------------*
107900 F170-WRITE-CANDIDATE.
108000*----------------------------------------------------------------*
108100*    NO PATTERN DETECTION RUNS UPSTREAM OF GATE 3, SO THE
108200*    PATTERN TEXT QSC-CAND-PERIOD WOULD KEY OFF NEVER CARRIES
108300*    "VCP" - PERIOD THEREFORE ALWAYS DEFAULTS TO POSITIONAL.
108400*----------------------------------------------------------------*
108500     MOVE SPACES TO QSC-CAND-REC.
108600     MOVE WK-T-UNIV-TICKER (WK-N-SUB1) TO QSC-CAND-TICKER.
108700     IF WK-C-V-G3-RESULT = "PASS" AND WK-C-V-G4-RESULT = "PASS"
108800        MOVE "BUY"            TO QSC-CAND-STATUS
108900        MOVE "BUY"            TO WK-C-V-FINAL-STATUS
109000     ELSE
109100        MOVE "COILING_SPRING" TO QSC-CAND-STATUS
109200        MOVE "COILING_SPRING" TO WK-C-V-FINAL-STATUS
109300     END-IF.
109400     MOVE WK-T-UNIV-COMPANY-NAME (WK-N-SUB1)
109500                                    TO QSC-CAND-COMPANY-NAME.
109600     MOVE WK-T-UNIV-CAP-CATEGORY (WK-N-SUB1)
109700                                    TO QSC-CAND-CAP-CATEGORY.
109800     MOVE WK-T-UNIV-SECTOR (WK-N-SUB1)  TO QSC-CAND-SECTOR.
109900     MOVE WK-C-G3TR-ADX                 TO QSC-CAND-ADX.
110000     MOVE WK-C-G3TR-MRS                 TO QSC-CAND-MRS.
110100     MOVE WK-C-G3TR-MRS-SLOPE            TO QSC-CAND-MRS-SLOPE.
110200     MOVE WK-N-HOLD-ENTRY                TO QSC-CAND-ENTRY.
110300     MOVE WK-N-HOLD-STOP                  TO QSC-CAND-STOP-LOSS.
110400     MOVE WK-N-HOLD-TARGET                TO QSC-CAND-TARGET.
110500     MOVE "POSITIONAL (1-3 MONTHS)"        TO QSC-CAND-PERIOD.
110600     MOVE "1:2"                  TO QSC-CAND-RISK-REWARD.
110700     PERFORM F171-BUILD-CAND-REASON
110800        THRU F172-BUILD-CAND-REASON-EX.
110900     WRITE QSC-CAND-REC.
111000     ADD 1 TO WK-N-TOT-CAND.
111100
111200     IF QSC-CAND-STATUS = "COILING_SPRING" AND
111300        (QSC-CAND-CAP-CATEGORY = "MID" OR
111400         QSC-CAND-CAP-CATEGORY = "SMALL")
111500        PERFORM F173-ADD-COILING-ROW THRU F174-ADD-COILING-ROW-EX
111600     END-IF.
111700
111800     IF QSC-CAND-STATUS = "BUY"
111900        PERFORM F175-BUILD-RATIONALE-ID
112000           THRU F176-BUILD-RATIONALE-ID-EX
112100        SET WK-T-CAT-DX TO 1
112200        SET WK-C-NOT-FOUND TO TRUE
112300        PERFORM F177-SCAN-CAT-ROW
112400           THRU F178-SCAN-CAT-ROW-EX
112500           VARYING WK-T-CAT-DX FROM 1 BY 1
112600              UNTIL WK-T-CAT-DX > 3 OR WK-C-FOUND
112700        IF WK-C-FOUND AND WK-T-TOP-CNT (WK-T-CAT-DX) < 3
112800           ADD 1 TO WK-T-TOP-CNT (WK-T-CAT-DX)
112900           SET WK-T-TOP-DX TO WK-T-TOP-CNT (WK-T-CAT-DX)
113000           MOVE WK-T-UNIV-TICKER (WK-N-SUB1)
113100               TO WK-T-TOP-TICKER (WK-T-CAT-DX, WK-T-TOP-DX)
113200           MOVE WK-C-RATIONALE-ID
113300               TO WK-T-TOP-RATID (WK-T-CAT-DX, WK-T-TOP-DX)
113400        END-IF
113500     END-IF.
113600 F179-WRITE-CANDIDATE-EX.
113700 EXIT.
113800
113900*----------------------------------------------------------------*
114000 F171-BUILD-CAND-REASON.
114100*----------------------------------------------------------------*
114200*    GATE 3 NEVER BUILDS ITS OWN PASS RATIONALE (ITS REASON
114300*    FIELD IS LEFT BLANK ON A PASS) SO THE SCAN BUILDS THE
114400*    CANDIDATE'S RATIONALE TEXT ITSELF OUT OF THE RETURNED
114500*    ADX/MRS/CLOSE FIGURES.  A FAIL SIMPLY CARRIES GATE 3'S
114600*    OWN FAILURE REASON TEXT FORWARD.
114700*----------------------------------------------------------------*
114800     IF WK-C-V-G3-RESULT = "PASS"
114900        MOVE WK-C-G3TR-ADX   TO WK-C-ADX-EDIT
115000        MOVE WK-C-G3TR-MRS   TO WK-C-MRS-EDIT
115100        MOVE WK-N-HOLD-ENTRY TO WK-C-CLOSE-EDIT
115200        STRING "ADX=" DELIMITED BY SIZE
115300               WK-C-ADX-EDIT DELIMITED BY SIZE
115400               " MRS=" DELIMITED BY SIZE
115500               WK-C-MRS-EDIT DELIMITED BY SIZE
115600               " CLS=" DELIMITED BY SIZE
115700               WK-C-CLOSE-EDIT DELIMITED BY SIZE
115800               INTO QSC-CAND-REASON
115900        END-STRING
116000     ELSE
116100        MOVE WK-C-V-G3-REASON TO QSC-CAND-REASON
116200     END-IF.
116300 F172-BUILD-CAND-REASON-EX.
116400 EXIT.
116500
116600*----------------------------------------------------------------*
116700 F173-ADD-COILING-ROW.
116800*----------------------------------------------------------------*
116900     ADD 1 TO WK-N-COIL-CNT.
117000     SET WK-T-COIL-DX TO WK-N-COIL-CNT.
117100     MOVE WK-T-UNIV-TICKER (WK-N-SUB1)
117200         TO WK-T-COIL-TICKER (WK-T-COIL-DX).
117300     MOVE WK-T-UNIV-CAP-CATEGORY (WK-N-SUB1)
117400         TO WK-T-COIL-CAP (WK-T-COIL-DX).
117500     MOVE WK-T-UNIV-SECTOR (WK-N-SUB1)
117600         TO WK-T-COIL-SECTOR (WK-T-COIL-DX).
117700     MOVE WK-N-HOLD-ENTRY TO WK-T-COIL-CLOSE (WK-T-COIL-DX).
117800     MOVE WK-N-HOLD-INST-OWN
117900         TO WK-T-COIL-INST-OWN (WK-T-COIL-DX).
118000     MOVE QSC-CAND-REASON TO WK-T-COIL-REASON (WK-T-COIL-DX).
118100 F174-ADD-COILING-ROW-EX.
118200 EXIT.
118300
118400*----------------------------------------------------------------*
118500 F175-BUILD-RATIONALE-ID.
118600*----------------------------------------------------------------*
118700*    RAT-<TICKER-UP-TO-FIRST-PERIOD>-<CAP>-2026, PER SCREEN
118800*    SPEC REQUEST #SCN-0044 (SEE THE HEADER CHANGE LOG).
118900*----------------------------------------------------------------*
119000     MOVE WK-T-UNIV-TICKER (WK-N-SUB1) TO WK-C-RATIONALE-TICKER.
119100     MOVE 0 TO WK-N-DOT-POS.
119200     INSPECT WK-C-RATIONALE-TICKER TALLYING WK-N-DOT-POS
119300        FOR CHARACTERS BEFORE INITIAL ".".
119400     IF WK-N-DOT-POS = 0
119500        MOVE 12 TO WK-N-DOT-POS
119600     END-IF.
119700     STRING "RAT-" DELIMITED BY SIZE
119800            WK-C-RATIONALE-TICKER (1:WK-N-DOT-POS)
119900               DELIMITED BY SIZE
120000            "-" DELIMITED BY SIZE
120100            WK-T-UNIV-CAP-CATEGORY (WK-N-SUB1)
120200               DELIMITED BY SPACE
120300            "-2026" DELIMITED BY SIZE
120400            INTO WK-C-RATIONALE-ID.
120500 F176-BUILD-RATIONALE-ID-EX.
120600 EXIT.
120700
120800*----------------------------------------------------------------*
120900 F177-SCAN-CAT-ROW.
121000*----------------------------------------------------------------*
121100     IF WK-T-TOP-CAT-NAME (WK-T-CAT-DX) =
121200        WK-T-UNIV-CAP-CATEGORY (WK-N-SUB1)
121300        SET WK-C-FOUND TO TRUE
121400     END-IF.
121500 F178-SCAN-CAT-ROW-EX.
121600 EXIT.
121700
121800*----------------------------------------------------------------*
121900 F180-CHECK-WATCHLIST.
122000*----------------------------------------------------------------*
122100*    ONLY THE THREE TREND-STRENGTH FAILURE REASONS TAG AN
122200*    EQUITY FOR THE WATCHLIST - A TEMPLATE OR DATA-SUFFICIENCY
122300*    FAILURE DOES NOT, EVEN THOUGH IT IS STILL COILING_SPRING
122400*    ON THE CANDIDATE RECORD.
122500*----------------------------------------------------------------*
122600     IF WK-C-V-G3-RESULT = "FAIL" AND
122700        (WK-C-V-G3-REASON = "ADX BELOW MIN" OR
122800         WK-C-V-G3-REASON = "RS NEGATIVE" OR
122900         WK-C-V-G3-REASON = "RS SLOPE BELOW MIN")
123000        MOVE SPACES                       TO QSC-WATCH-REC
123100        MOVE WK-C-TODAY-DATE               TO QSC-WATC-WDATE
123200        MOVE WK-T-UNIV-TICKER (WK-N-SUB1)  TO QSC-WATC-TICKER
123300        MOVE WK-N-HOLD-ENTRY                TO QSC-WATC-CLOSE
123400        MOVE WK-T-UNIV-SECTOR (WK-N-SUB1)   TO QSC-WATC-SECTOR
123500        MOVE WK-C-V-G3-REASON                TO QSC-WATC-REASON
123600        MOVE WK-N-HOLD-F-SCORE                TO QSC-WATC-F-SCORE
123700        MOVE WK-C-G3TR-MRS                     TO QSC-WATC-MRS
123800        MOVE WK-T-UNIV-CAP-CATEGORY (WK-N-SUB1)
123900                                        TO QSC-WATC-CAP-CATEGORY
124000        MOVE WK-N-HOLD-INST-OWN
124100                                     TO QSC-WATC-INST-OWNERSHIP
124200        WRITE QSC-WATCH-REC
124300     END-IF.
124400 F189-CHECK-WATCHLIST-EX.
124500 EXIT.
124600
124700*----------------------------------------------------------------*
124800 F190-WRITE-AUDIT.
124900*----------------------------------------------------------------*
125000     MOVE SPACES TO QSC-AUDIT-REC.
125100     MOVE WK-C-SESSION-ID TO QSC-AUDT-SESSION-ID.
125200     MOVE WK-T-UNIV-TICKER (WK-N-SUB1) TO QSC-AUDT-TICKER.
125300     MOVE WK-C-V-G1-RESULT  TO QSC-AUDT-G1-RESULT.
125400     MOVE WK-C-V-G1-REASON  TO QSC-AUDT-G1-REASON.
125500     MOVE WK-C-V-G2-RESULT  TO QSC-AUDT-G2-RESULT.
125600     MOVE WK-C-V-G2-REASON  TO QSC-AUDT-G2-REASON.
125700     MOVE WK-C-V-G2B-RESULT TO QSC-AUDT-G2B-RESULT.
125800     MOVE WK-C-V-G3-RESULT  TO QSC-AUDT-G3-RESULT.
125900     MOVE WK-C-V-G3-REASON  TO QSC-AUDT-G3-REASON.
126000     MOVE WK-C-V-G4-RESULT  TO QSC-AUDT-G4-RESULT.
126100     IF WK-C-V-FINAL-STATUS = SPACES
126200        MOVE "REJECTED" TO QSC-AUDT-FINAL-STATUS
126300     ELSE
126400        MOVE WK-C-V-FINAL-STATUS TO QSC-AUDT-FINAL-STATUS
126500     END-IF.
126600     WRITE QSC-AUDIT-REC.
126700 F199-WRITE-AUDIT-EX.
126800 EXIT.
126900
127000*----------------------------------------------------------------*
127100* G000 SERIES - PRINTS THE 132-COLUMN DAILY SUMMARY REPORT.
127200*----------------------------------------------------------------*
127300 G000-PRINT-SUMMARY.
127400*----------------------------------------------------------------*
127500     PERFORM G100-PRINT-HEADER  THRU G109-PRINT-HEADER-EX.
127600     PERFORM G200-PRINT-FUNNEL  THRU G209-PRINT-FUNNEL-EX.
127700     PERFORM G300-PRINT-TOP-PICKS THRU G309-PRINT-TOP-PICKS-EX.
127800     PERFORM G400-PRINT-COILING THRU G409-PRINT-COILING-EX.
127900     IF WK-N-TOT-CAND = 0
128000        PERFORM G490-PRINT-NO-CANDIDATES
128100           THRU G499-PRINT-NO-CANDIDATES-EX
128200     END-IF.
128300 G099-PRINT-SUMMARY-EX.
128400 EXIT.
128500
128600*----------------------------------------------------------------*
128700 G100-PRINT-HEADER.
128800*----------------------------------------------------------------*
128900     MOVE ALL "=" TO WK-P-SUMMARY-LINE.
129000     WRITE WK-P-SUMMARY-LINE AFTER ADVANCING C01.
129100     MOVE SPACES TO WK-P-SUMMARY-LINE.
129200     MOVE "CONSOLIDATED HEATMAP - INSTITUTIONAL SCAN"
129300         TO WK-P-SUMMARY-LINE.
129400     WRITE WK-P-SUMMARY-LINE.
129500     MOVE ALL "=" TO WK-P-SUMMARY-LINE.
129600     WRITE WK-P-SUMMARY-LINE.
129700 G109-PRINT-HEADER-EX.
129800 EXIT.
129900
130000*----------------------------------------------------------------*
130100 G200-PRINT-FUNNEL.
130200*----------------------------------------------------------------*
130300     MOVE SPACES TO WK-P-SUMMARY-LINE.
130400     WRITE WK-P-SUMMARY-LINE.
130500
130600     MOVE SPACES TO WK-P-SUMMARY-LINE.
130700     MOVE WK-N-TOT-SCANNED TO WK-C-CNT-EDIT.
130800     STRING "TOTAL STOCKS SCANNED .......... " DELIMITED BY SIZE
130900            WK-C-CNT-EDIT DELIMITED BY SIZE
131000            INTO WK-P-SUMMARY-LINE.
131100     WRITE WK-P-SUMMARY-LINE.
131200
131300     MOVE SPACES TO WK-P-SUMMARY-LINE.
131400     MOVE WK-N-TOT-G1 TO WK-C-CNT-EDIT.
131500     STRING "PASSED G1 (LIQUIDITY) ......... " DELIMITED BY SIZE
131600            WK-C-CNT-EDIT DELIMITED BY SIZE
131700            INTO WK-P-SUMMARY-LINE.
131800     WRITE WK-P-SUMMARY-LINE.
131900
132000     MOVE SPACES TO WK-P-SUMMARY-LINE.
132100     MOVE WK-N-TOT-G2 TO WK-C-CNT-EDIT.
132200     STRING "PASSED G2 (QUALITY) ........... " DELIMITED BY SIZE
132300            WK-C-CNT-EDIT DELIMITED BY SIZE
132400            INTO WK-P-SUMMARY-LINE.
132500     WRITE WK-P-SUMMARY-LINE.
132600
132700     MOVE SPACES TO WK-P-SUMMARY-LINE.
132800     MOVE WK-N-TOT-G2B TO WK-C-CNT-EDIT.
132900     STRING "PASSED G2B (INST.) ............ " DELIMITED BY SIZE
133000            WK-C-CNT-EDIT DELIMITED BY SIZE
133100            INTO WK-P-SUMMARY-LINE.
133200     WRITE WK-P-SUMMARY-LINE.
133300
133400     MOVE SPACES TO WK-P-SUMMARY-LINE.
133500     MOVE WK-N-TOT-CAND TO WK-C-CNT-EDIT.
133600     STRING "TOTAL CANDIDATES .............. " DELIMITED BY SIZE
133700            WK-C-CNT-EDIT DELIMITED BY SIZE
133800            INTO WK-P-SUMMARY-LINE.
133900     WRITE WK-P-SUMMARY-LINE.
134000 G209-PRINT-FUNNEL-EX.
134100 EXIT.
134200
134300*----------------------------------------------------------------*
134400 G300-PRINT-TOP-PICKS.
134500*----------------------------------------------------------------*
134600     MOVE SPACES TO WK-P-SUMMARY-LINE.
134700     WRITE WK-P-SUMMARY-LINE.
134800     MOVE SPACES TO WK-P-SUMMARY-LINE.
134900     MOVE "TOP PICKS BY CATEGORY (RATIONALE IDS)"
135000         TO WK-P-SUMMARY-LINE.
135100     WRITE WK-P-SUMMARY-LINE.
135200     PERFORM G310-PRINT-ONE-CATEGORY
135300        THRU G319-PRINT-ONE-CATEGORY-EX
135400        VARYING WK-T-CAT-DX FROM 1 BY 1 UNTIL WK-T-CAT-DX > 3.
135500 G309-PRINT-TOP-PICKS-EX.
135600 EXIT.
135700
135800*----------------------------------------------------------------*
135900 G310-PRINT-ONE-CATEGORY.
136000*----------------------------------------------------------------*
136100     PERFORM G320-PRINT-ONE-PICK
136200        THRU G329-PRINT-ONE-PICK-EX
136300        VARYING WK-T-TOP-DX FROM 1 BY 1
136400           UNTIL WK-T-TOP-DX > WK-T-TOP-CNT (WK-T-CAT-DX).
136500 G319-PRINT-ONE-CATEGORY-EX.
136600 EXIT.
136700
136800*----------------------------------------------------------------*
136900 G320-PRINT-ONE-PICK.
137000*----------------------------------------------------------------*
137100     MOVE SPACES TO WK-P-SUMMARY-LINE.
137200     MOVE WK-T-TOP-CAT-NAME (WK-T-CAT-DX)
137300         TO WK-P-SUMMARY-LINE (1:8).
137400     MOVE WK-T-TOP-TICKER (WK-T-CAT-DX, WK-T-TOP-DX)
137500         TO WK-P-SUMMARY-LINE (9:12).
137600     MOVE WK-T-TOP-RATID (WK-T-CAT-DX, WK-T-TOP-DX)
137700         TO WK-P-SUMMARY-LINE (21:30).
137800     WRITE WK-P-SUMMARY-LINE.
137900 G329-PRINT-ONE-PICK-EX.
138000 EXIT.
138100
138200*----------------------------------------------------------------*
138300 G400-PRINT-COILING.
138400*----------------------------------------------------------------*
138500     MOVE SPACES TO WK-P-SUMMARY-LINE.
138600     WRITE WK-P-SUMMARY-LINE.
138700     MOVE SPACES TO WK-P-SUMMARY-LINE.
138800     MOVE WK-N-COIL-CNT TO WK-C-CNT-EDIT.
138900     STRING "COILING SPRINGS (MID/SMALL CAPS) - COUNT "
139000               DELIMITED BY SIZE
139100            WK-C-CNT-EDIT DELIMITED BY SIZE
139200            INTO WK-P-SUMMARY-LINE.
139300     WRITE WK-P-SUMMARY-LINE.
139400     IF WK-N-COIL-CNT > 0
139500        MOVE SPACES TO WK-P-SUMMARY-LINE
139600        MOVE
139700     "TICKER       CAP   SECTOR          CLOSE   INST%  REASON"
139800           TO WK-P-SUMMARY-LINE
139900        WRITE WK-P-SUMMARY-LINE
140000        PERFORM G410-PRINT-ONE-COILING
140100           THRU G419-PRINT-ONE-COILING-EX
140200           VARYING WK-T-COIL-DX FROM 1 BY 1
140300              UNTIL WK-T-COIL-DX > WK-N-COIL-CNT
140400     END-IF.
140500 G409-PRINT-COILING-EX.
140600 EXIT.
140700
140800*----------------------------------------------------------------*
140900 G410-PRINT-ONE-COILING.
141000*----------------------------------------------------------------*
141100     MOVE SPACES TO WK-P-SUMMARY-LINE.
141200     MOVE WK-T-COIL-TICKER (WK-T-COIL-DX)
141300         TO WK-P-SUMMARY-LINE (1:12).
141400     MOVE WK-T-COIL-CAP (WK-T-COIL-DX)
141500         TO WK-P-SUMMARY-LINE (14:5).
141600     MOVE WK-T-COIL-SECTOR (WK-T-COIL-DX)
141700         TO WK-P-SUMMARY-LINE (20:15).
141800     MOVE WK-T-COIL-CLOSE (WK-T-COIL-DX) TO WK-C-CLOSE-EDIT.
141900     MOVE WK-C-CLOSE-EDIT TO WK-P-SUMMARY-LINE (36:8).
142000     MOVE WK-T-COIL-INST-OWN (WK-T-COIL-DX) TO WK-C-ADX-EDIT.
142100     MOVE WK-C-ADX-EDIT TO WK-P-SUMMARY-LINE (45:6).
142200     MOVE WK-T-COIL-REASON (WK-T-COIL-DX)
142300         TO WK-P-SUMMARY-LINE (52:30).
142400     WRITE WK-P-SUMMARY-LINE.
142500 G419-PRINT-ONE-COILING-EX.
142600 EXIT.
142700
142800*----------------------------------------------------------------*
142900 G490-PRINT-NO-CANDIDATES.
143000*----------------------------------------------------------------*
143100     MOVE SPACES TO WK-P-SUMMARY-LINE.
143200     WRITE WK-P-SUMMARY-LINE.
143300     MOVE SPACES TO WK-P-SUMMARY-LINE.
143400     MOVE "NO CANDIDATES MET ALL CRITERIA." TO WK-P-SUMMARY-LINE.
143500     WRITE WK-P-SUMMARY-LINE.
143600 G499-PRINT-NO-CANDIDATES-EX.
143700 EXIT.
143800
143900*----------------------------------------------------------------*
144000 Y900-ABNORMAL-TERMINATION.
144100*----------------------------------------------------------------*
144200*    ANY OPEN/READ/WRITE ERROR TRAPPED EARLIER IN THE RUN
144300*    LANDS HERE VIA GO TO - THE RUN LOG PICKS UP THE LAST
144400*    FILE STATUS FROM WK-C-ABEND-CD.
144500*----------------------------------------------------------------*
144600     MOVE WK-C-FILE-STATUS TO WK-C-ABEND-CD.
144700     DISPLAY "QSCDRVR - ABNORMAL TERMINATION - STATUS "
144800         WK-C-ABEND-CD.
144900     MOVE 16 TO RETURN-CODE.
145000     STOP RUN.
145100
145200*----------------------------------------------------------------*
145300 Z000-TERMINATE.
145400*----------------------------------------------------------------*
145500     CLOSE UNIVERSE-FILE.
145600     CLOSE PRICE-FILE.
145700     CLOSE FUNDAMENTAL-FILE.
145800     CLOSE CANDIDATE-FILE.
145900     CLOSE WATCHLIST-FILE.
146000     CLOSE AUDIT-FILE.
146100     CLOSE SUMMARY-RPT.
146200 Z099-TERMINATE-EX.
146300 EXIT.
