000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     QSCG1SP.
000300 AUTHOR.         R. MENDOZA.
000400 INSTALLATION.   QUANTSCAN SYSTEMS GROUP.
000500 DATE-WRITTEN.   05 FEB 1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*DESCRIPTION :  GATE 1 - SECTOR-ADJUSTED SPREAD FILTER.
001000*               MODE 1 (ACCUMULATE) - GIVEN A TRAILING 21-DAY
001100*               OHLC TABLE FOR ONE EQUITY, RETURNS THE 20-DAY
001200*               EQUITY AVERAGE SPREAD RATIO SO THE DRIVER CAN
001300*               ROLL IT INTO THE SECTOR MEAN/STD-DEV DURING
001400*               PASS 1 OF THE PRICE FILE.
001500*               MODE 2 (EVALUATE) - GIVEN THE EQUITY AVERAGE
001600*               SPREAD PLUS THE SECTOR MEAN AND STD-DEV, RETURNS
001700*               THE Z-SCORE AND THE PASS/FAIL VERDICT DURING
001800*               PASS 2.
001900*----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*----------------------------------------------------------------*
002200* MOD.#  INIT   DATE        DESCRIPTION
002300* ------ ------ ----------  -----------------------------------
002400* QSC1A2 RDM    05/02/1991 - INITIAL VERSION
002500* QSC2D6 HPT    11/08/1996 - SINGLE-MEMBER SECTOR FORCES
002600*                            ZSCORE TO ZERO PER SCREEN REQUEST
002700*                            #SCN-0019
002800* QSC5N2 PKM    22/03/2003 - Y2K DATE WINDOW REVIEW - NO DATE
002900*                            FIELDS IN THIS MODULE, NO CHANGE
003000*----------------------------------------------------------------*
003100         EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003900***************
004000 DATA DIVISION.
004100***************
004200 WORKING-STORAGE SECTION.
004300*************************
004400 01  FILLER                          PIC X(24)        VALUE
004500     "** PROGRAM QSCG1SP   **".
004600
004700* ------------------ PROGRAM WORKING STORAGE -------------------*
004800 01  WK-C-COMMON.
004900     COPY QSCMWS.
005000
005100 01  WK-N-SPREAD-TAB.
005200     05  WK-N-SPREAD-ENTRY OCCURS 21 TIMES PIC 9(01)V9(04).
005300 01  WK-N-SPREAD-TAB-R REDEFINES WK-N-SPREAD-TAB.
005400     05  WK-N-SPREAD-ENTRY-R OCCURS 21 TIMES.
005500         10  WK-N-SPREAD-BYTE     PIC X(05).
005600
005700 01  WK-N-WORK-AREA.
005800     05  WK-N-SPREAD-TOTAL        PIC 9(03)V9(04).
005900     05  WK-N-HIGH-LESS-LOW       PIC 9(07)V99.
006000     05  WK-N-ZSCORE-NUM          PIC S9(02)V9(04).
006100
006200 01  WK-N-CTR-AREA                    COMP.
006300     05  WK-N-SUB1                PIC 9(03).
006400     05  WK-N-WINDOW-CNT          PIC 9(03) VALUE 20.
006500     05  WK-N-START-DX            PIC 9(03).
006600
006700 01  WK-N-CTR-AREA-R REDEFINES WK-N-CTR-AREA.
006800     05  WK-N-CTR-BYTE OCCURS 6 TIMES      PIC X(01).
006900*              BLANKET BYTE VIEW USED TO CLEAR THE WINDOW
007000*              SUBSCRIPT GROUP AT MODULE ENTRY
007100
007200 01  WK-N-WORK-AREA-R REDEFINES WK-N-WORK-AREA.
007300     05  FILLER                   PIC X(07).
007400     05  FILLER                   PIC X(09).
007500     05  WK-C-ZSCORE-DMP          PIC X(06).
007600*              CHARACTER DUMP VIEW FOR THE OPTIONAL TRACE
007700*              DISPLAY REQUESTED UNDER TICKET #SCN-0019
007800
007900****************
008000 LINKAGE SECTION.
008100****************
008200     COPY QSCG1LK.
008300
008400*******************************************
008500 PROCEDURE DIVISION USING WK-C-G1SP-RECORD.
008600*******************************************
008700 MAIN-MODULE.
008800     IF WK-C-G1SP-MODE = 1
008900        PERFORM A000-ACCUMULATE-SPREAD
009000           THRU A099-ACCUMULATE-SPREAD-EX
009100     ELSE
009200        PERFORM B000-EVALUATE-SPREAD
009300           THRU B099-EVALUATE-SPREAD-EX
009400     END-IF.
009500     GOBACK.
009600
009700*----------------------------------------------------------------*
009800 A000-ACCUMULATE-SPREAD.
009900*----------------------------------------------------------------*
010000*    SPREAD(D) = (HIGH(D) - LOW(D)) / CLOSE(D), 4 DECIMALS.
010100*    EQUITY AVERAGE SPREAD = MEAN OF THE LAST 20 TRADING DAYS.
010200*----------------------------------------------------------------*
010300     MOVE 0 TO WK-N-SPREAD-TOTAL.
010400     COMPUTE WK-N-START-DX =
010500         WK-C-G1SP-DAY-CNT - WK-N-WINDOW-CNT + 1.
010600     IF WK-N-START-DX < 1
010700        MOVE 1 TO WK-N-START-DX
010800     END-IF.
010900
011000     PERFORM A100-SPREAD-ONE-DAY
011100        THRU A199-SPREAD-ONE-DAY-EX
011200        VARYING WK-N-SUB1 FROM WK-N-START-DX BY 1
011300           UNTIL WK-N-SUB1 > WK-C-G1SP-DAY-CNT.
011400
011500     COMPUTE WK-C-G1SP-AVG-SPREAD ROUNDED =
011600         WK-N-SPREAD-TOTAL /
011700         (WK-C-G1SP-DAY-CNT - WK-N-START-DX + 1).
011800
011900 A099-ACCUMULATE-SPREAD-EX.
012000 EXIT.
012100
012200*----------------------------------------------------------------*
012300 A100-SPREAD-ONE-DAY.
012400*----------------------------------------------------------------*
012500     COMPUTE WK-N-HIGH-LESS-LOW =
012600         WK-C-G1SP-D-HIGH (WK-N-SUB1)
012700             - WK-C-G1SP-D-LOW (WK-N-SUB1).
012800     IF WK-C-G1SP-D-CLOSE (WK-N-SUB1) > 0
012900        COMPUTE WK-N-SPREAD-ENTRY (WK-N-SUB1) ROUNDED =
013000            WK-N-HIGH-LESS-LOW / WK-C-G1SP-D-CLOSE (WK-N-SUB1)
013100     ELSE
013200        MOVE 0 TO WK-N-SPREAD-ENTRY (WK-N-SUB1)
013300     END-IF.
013400     ADD WK-N-SPREAD-ENTRY (WK-N-SUB1) TO WK-N-SPREAD-TOTAL.
013500
013600 A199-SPREAD-ONE-DAY-EX.
013700 EXIT.
013800
013900*----------------------------------------------------------------*
014000 B000-EVALUATE-SPREAD.
014100*----------------------------------------------------------------*
014200*    Z-SCORE = (EQUITY AVG - SECTOR MEAN) / SECTOR STD-DEV.
014300*    SECTOR OF ONE (STD-DEV ZERO) FORCES Z-SCORE TO ZERO.
014400*----------------------------------------------------------------*
014500     IF WK-C-G1SP-SECT-STDDEV = 0
014600        MOVE 0 TO WK-C-G1SP-ZSCORE
014700     ELSE
014800        COMPUTE WK-N-ZSCORE-NUM =
014900            WK-C-G1SP-AVG-SPREAD - WK-C-G1SP-SECT-MEAN
015000        COMPUTE WK-C-G1SP-ZSCORE ROUNDED =
015100            WK-N-ZSCORE-NUM / WK-C-G1SP-SECT-STDDEV
015200     END-IF.
015300
015400     IF WK-C-G1SP-ZSCORE > 2.00
015500        MOVE "FAIL" TO WK-C-G1SP-RESULT
015600        MOVE "SPREAD Z > 2.0" TO WK-C-G1SP-REASON
015700     ELSE
015800        IF WK-C-G1SP-AVG-SPREAD > 0.5000
015900           MOVE "FAIL" TO WK-C-G1SP-RESULT
016000           MOVE "ABS SPREAD > 50PCT" TO WK-C-G1SP-REASON
016100        ELSE
016200           MOVE "PASS" TO WK-C-G1SP-RESULT
016300           MOVE SPACES TO WK-C-G1SP-REASON
016400        END-IF
016500     END-IF.
016600
016700 B099-EVALUATE-SPREAD-EX.
016800 EXIT.
