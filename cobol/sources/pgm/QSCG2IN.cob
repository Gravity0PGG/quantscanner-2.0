000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     QSCG2IN.
000300 AUTHOR.         R. MENDOZA.
000400 INSTALLATION.   QUANTSCAN SYSTEMS GROUP.
000500 DATE-WRITTEN.   06 FEB 1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*DESCRIPTION :  GATE 2B - MINIMUM INSTITUTIONAL OWNERSHIP FILTER.
001000*               THRESHOLD IS SCALED BY MARKET-CAP CATEGORY, ON
001100*               THE THEORY THAT A THIN INSTITUTIONAL BASE IS A
001200*               BIGGER LIQUIDITY RISK FOR A SMALL-CAP NAME THAN
001300*               FOR A LARGE-CAP NAME.  AN UNRECOGNIZED CATEGORY
001400*               IS TREATED AS SMALL (THE STRICTEST TEST).
001500*----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:
001700*----------------------------------------------------------------*
001800* MOD.#  INIT   DATE        DESCRIPTION
001900* ------ ------ ----------  -----------------------------------
002000* QSC1A4 RDM    06/02/1991 - INITIAL VERSION
002100* QSC2D8 HPT    11/08/1996 - UNKNOWN CAP CATEGORY NOW DEFAULTS
002200*                            TO THE SMALL-CAP THRESHOLD PER
002300*                            SCREEN SPEC REQUEST #SCN-0025
002400*----------------------------------------------------------------*
002500         EJECT
002600**********************
002700 ENVIRONMENT DIVISION.
002800**********************
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.  IBM-AS400.
003100 OBJECT-COMPUTER.  IBM-AS400.
003200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003300***************
003400 DATA DIVISION.
003500***************
003600 WORKING-STORAGE SECTION.
003700*************************
003800 01  FILLER                          PIC X(24)        VALUE
003900     "** PROGRAM QSCG2IN   **".
004000
004100* ------------------ PROGRAM WORKING STORAGE -------------------*
004200 01  WK-C-COMMON.
004300     COPY QSCMWS.
004400
004500 01  WK-N-MIN-TAB.
004600     05  WK-N-MIN-LARGE           PIC 9(03)V99 VALUE 5.00.
004700     05  WK-N-MIN-MID             PIC 9(03)V99 VALUE 10.00.
004800     05  WK-N-MIN-SMALL           PIC 9(03)V99 VALUE 15.00.
004900
005000 01  WK-N-MIN-TAB-R REDEFINES WK-N-MIN-TAB.
005100     05  WK-N-MIN-ENTRY OCCURS 3 TIMES PIC 9(03)V99.
005200*              INDEXED VIEW - ENTRY 1 = LARGE, 2 = MID,
005300*              3 = SMALL, USED BY THE DIAGNOSTIC TRACE PANEL
005400
005500 01  WK-N-MIN-TAB-X REDEFINES WK-N-MIN-TAB.
005600     05  WK-N-MIN-BYTE OCCURS 3 TIMES PIC X(05).
005700
005800 01  WK-N-CTR-AREA                    COMP.
005900     05  WK-N-CALL-CNT            PIC 9(05).
006000*              COUNTS INVOCATIONS OF THIS MODULE FOR THE
006100*              SCREEN TUNING LOG REQUESTED UNDER #SCN-0025
006200
006300 01  WK-N-CTR-AREA-R REDEFINES WK-N-CTR-AREA.
006400     05  WK-N-CTR-BYTE OCCURS 4 TIMES      PIC X(01).
006500
006600****************
006700 LINKAGE SECTION.
006800****************
006900     COPY QSCG2BLK.
007000
007100*******************************************
007200 PROCEDURE DIVISION USING WK-C-G2IN-RECORD.
007300*******************************************
007400 MAIN-MODULE.
007500     ADD 1 TO WK-N-CALL-CNT.
007600     PERFORM A000-CHECK-INST-OWN
007700        THRU A099-CHECK-INST-OWN-EX.
007800     GOBACK.
007900
008000*----------------------------------------------------------------*
008100 A000-CHECK-INST-OWN.
008200*----------------------------------------------------------------*
008300*    LARGE >= 5.00 PCT, MID >= 10.00 PCT, SMALL >= 15.00 PCT.
008400*    UNRECOGNIZED CAP CATEGORY IS TREATED AS SMALL.
008500*----------------------------------------------------------------*
008600     EVALUATE WK-C-G2IN-CAP-CATEGORY
008700         WHEN "LARGE"
008800             IF WK-C-G2IN-INST-OWN >= WK-N-MIN-LARGE
008900                 MOVE "PASS" TO WK-C-G2IN-RESULT
009000             ELSE
009100                 MOVE "FAIL" TO WK-C-G2IN-RESULT
009200             END-IF
009300         WHEN "MID"
009400             IF WK-C-G2IN-INST-OWN >= WK-N-MIN-MID
009500                 MOVE "PASS" TO WK-C-G2IN-RESULT
009600             ELSE
009700                 MOVE "FAIL" TO WK-C-G2IN-RESULT
009800             END-IF
009900         WHEN OTHER
010000             IF WK-C-G2IN-INST-OWN >= WK-N-MIN-SMALL
010100                 MOVE "PASS" TO WK-C-G2IN-RESULT
010200             ELSE
010300                 MOVE "FAIL" TO WK-C-G2IN-RESULT
010400             END-IF
010500     END-EVALUATE.
010600
010700 A099-CHECK-INST-OWN-EX.
010800 EXIT.
