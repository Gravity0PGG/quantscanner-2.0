000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     QSCWAGG.
000300 AUTHOR.         R. MENDOZA.
000400 INSTALLATION.   QUANTSCAN SYSTEMS GROUP.
000500 DATE-WRITTEN.   11 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*DESCRIPTION :  WEEKLY WATCHLIST AGGREGATOR.  READS THE SEVEN
001000*               TRAILING DAILY COILING-SPRING WATCHLISTS
001100*               (CONCATENATED AND PRE-SORTED BY THE SCHEDULER
001200*               INTO TICKER/DATE SEQUENCE), COUNTS HOW MANY OF
001300*               THE SEVEN SESSIONS EACH EQUITY APPEARED ON, AND
001400*               CARRIES FORWARD EVERY EQUITY THAT APPEARED ON
001500*               THREE OR MORE SESSIONS TO THE WEEKLY DIGEST
001600*               FILE AND REPORT, HEAVIEST APPEARANCE COUNT
001700*               FIRST.
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------*
002100* MOD.#  INIT   DATE        DESCRIPTION
002200* ------ ------ ----------  -----------------------------------
002300* QSC1B2 RDM    11/03/1991 - INITIAL VERSION
002400* QSC2E9 HPT    25/09/1996 - DIGEST NOW SORTED BY APPEARANCE
002500*                            COUNT DESCENDING RATHER THAN BY
002600*                            TICKER, PER SCREEN SPEC REQUEST
002700*                            #SCN-0033
002800* QSC3K7 HPT    24/02/1998 - QUALIFYING THRESHOLD RAISED FROM
002900*                            2 TO 3 APPEARANCES PER REQUEST
003000*                            #SCN-0039
003100* QSC4H9 PKM    14/01/2000 - Y2K - WATCHLIST WDATE COMPARISONS
003200*                            NOW ASSUME AN 8-DIGIT CENTURY DATE
003300*                            THROUGHOUT (REQUEST #Y2K-0231)
003400* QSC6P2 PKM    09/07/2004 - DIGEST TABLE SIZE DOUBLED - THE
003500*                            UNIVERSE GREW PAST THE ORIGINAL
003600*                            250-TICKER ALLOWANCE (REQUEST
003700*                            #SCN-0051)
003800*----------------------------------------------------------------*
003900         EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004700                   UPSI-0 IS UPSI-SWITCH-0
004800                      ON  STATUS IS U0-ON
004900                      OFF STATUS IS U0-OFF.
005000*              UPSI-0 ON = DIAGNOSTIC MODE - ECHOES EACH
005100*              TICKER'S APPEARANCE COUNT TO THE JOB LOG AS IT
005200*              IS FLUSHED.  OFF FOR NORMAL PRODUCTION RUNS.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT WATCHLIST-FILE   ASSIGN TO WATCHDLY
005700            ORGANIZATION     IS LINE SEQUENTIAL
005800            FILE STATUS      IS WK-C-FILE-STATUS.
005900     SELECT DIGEST-FILE      ASSIGN TO WEEKDIG
006000            ORGANIZATION     IS LINE SEQUENTIAL
006100            FILE STATUS      IS WK-C-FILE-STATUS.
006200     SELECT SUMMARY-RPT      ASSIGN TO WAGGRPT
006300            ORGANIZATION     IS LINE SEQUENTIAL
006400            FILE STATUS      IS WK-C-FILE-STATUS.
006500
006600***************
006700 DATA DIVISION.
006800***************
006900 FILE SECTION.
007000**************
007100 FD  WATCHLIST-FILE
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS QSC-WATCH-REC.
007400     COPY QSCWATC.
007500
007600 FD  DIGEST-FILE
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS QSC-DIGEST-REC.
007900     COPY QSCDIG.
008000
008100 FD  SUMMARY-RPT
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS WK-P-WAGG-LINE.
008400 01  WK-P-WAGG-LINE                  PIC X(132).
008500
008600*************************
008700 WORKING-STORAGE SECTION.
008800*************************
008900 01  FILLER                          PIC X(24)        VALUE
009000     "** PROGRAM QSCWAGG   **".
009100
009200* ------------------ PROGRAM WORKING STORAGE -------------------*
009300 01  WK-C-COMMON.
009400     COPY QSCMWS.
009500
009600 01  WK-C-EOF-SW                     PIC X(01) VALUE "N".
009700     88  WK-C-EOF-YES                          VALUE "Y".
009800     88  WK-C-EOF-NO                           VALUE "N".
009900
010000* ---------------- CONTROL-BREAK HOLDING AREA -------------------*
010100 01  WK-C-PRIOR-TICKER                PIC X(12) VALUE SPACES.
010200
010300 01  WK-C-CUR-AREA.
010400     05  WK-C-CUR-SECTOR              PIC X(15).
010500     05  WK-C-CUR-REASON              PIC X(30).
010600     05  WK-N-CUR-CLOSE                PIC 9(07)V99.
010700
010800* --------------------- DIGEST WORK TABLE --------------------*
010900 01  WK-T-DIGEST-TAB.
011000     05  WK-T-DIGEST OCCURS 500 TIMES
011100                     INDEXED BY WK-T-DIG-DX.
011200         10  WK-T-DIG-TICKER          PIC X(12).
011300         10  WK-T-DIG-DAYS            PIC 9(02).
011400         10  WK-T-DIG-SECTOR          PIC X(15).
011500         10  WK-T-DIG-CLOSE           PIC 9(07)V99.
011600         10  WK-T-DIG-REASON          PIC X(30).
011700
011800 01  WK-T-DIGEST-TAB-R REDEFINES WK-T-DIGEST-TAB.
011900     05  WK-T-DIG-BYTE OCCURS 34000 TIMES   PIC X(01).
012000*              CHARACTER DUMP VIEW OF THE DIGEST TABLE FOR THE
012100*              OPTIONAL PARAMETER TRACE PANEL
012200
012300 01  WK-T-DIG-TEMP.
012400     05  WK-T-DTEMP-TICKER            PIC X(12).
012500     05  WK-T-DTEMP-DAYS               PIC 9(02).
012600     05  WK-T-DTEMP-SECTOR            PIC X(15).
012700     05  WK-T-DTEMP-CLOSE             PIC 9(07)V99.
012800     05  WK-T-DTEMP-REASON             PIC X(30).
012900
013000 01  WK-T-DIG-TEMP-R REDEFINES WK-T-DIG-TEMP.
013100     05  WK-T-DTEMP-BYTE OCCURS 68 TIMES    PIC X(01).
013200
013300* --------------------- COUNTERS/SUBSCRIPTS ------------------*
013400 01  WK-N-CTR-AREA                        COMP.
013500     05  WK-N-CUR-COUNT               PIC 9(02) VALUE ZERO.
013600     05  WK-N-DIGEST-CNT               PIC 9(03) VALUE ZERO.
013700     05  WK-N-SUB1                    PIC 9(03) VALUE ZERO.
013800     05  WK-N-SUB2                    PIC 9(03) VALUE ZERO.
013900     05  WK-N-SWAP-CNT                PIC 9(03) VALUE ZERO.
014000
014100 01  WK-N-CTR-AREA-R REDEFINES WK-N-CTR-AREA.
014200     05  WK-N-CTR-BYTE OCCURS 10 TIMES    PIC X(01).
014300
014400* ------------- NUMERIC-EDITED FIELDS FOR THE REPORT ----------*
014500 01  WK-C-EDIT-AREA.
014600     05  WK-C-DAYS-EDIT               PIC Z9.
014700     05  WK-C-CLOSE-EDIT              PIC ZZZZ9.99.
014800
014900****************
015000 PROCEDURE DIVISION.
015100****************
015200 MAIN-MODULE.
015300     PERFORM A000-INITIALIZE
015400        THRU A099-INITIALIZE-EX.
015500     PERFORM B000-BUILD-DIGEST
015600        THRU B099-BUILD-DIGEST-EX.
015700     PERFORM C000-SORT-DIGEST
015800        THRU C099-SORT-DIGEST-EX.
015900     PERFORM D000-WRITE-DIGEST
016000        THRU D099-WRITE-DIGEST-EX.
016100     PERFORM E000-PRINT-REPORT
016200        THRU E099-PRINT-REPORT-EX.
016300     PERFORM Z000-TERMINATE
016400        THRU Z099-TERMINATE-EX.
016500     GOBACK.
016600
016700*----------------------------------------------------------------*
016800 A000-INITIALIZE.
016900*----------------------------------------------------------------*
017000     OPEN INPUT  WATCHLIST-FILE.
017100     IF NOT WK-C-SUCCESSFUL
017200        DISPLAY "QSCWAGG - OPEN ERROR - WATCHLIST-FILE"
017300        GO TO Y900-ABNORMAL-TERMINATION
017400     END-IF.
017500     OPEN OUTPUT DIGEST-FILE.
017600     OPEN OUTPUT SUMMARY-RPT.
017700 A099-INITIALIZE-EX.
017800 EXIT.
017900
018000*----------------------------------------------------------------*
018100 B000-BUILD-DIGEST.
018200*----------------------------------------------------------------*
018300*    THE WATCHLIST INPUT ARRIVES PRE-SORTED TICKER ASCENDING,
018400*    DATE ASCENDING, SO A SINGLE CONTROL-BREAK PASS IS ENOUGH -
018500*    NO WORKING-STORAGE SORT OF THE INPUT IS NEEDED.  THE LAST
018600*    ROW HELD FOR A TICKER BEFORE THE BREAK IS ITS HIGHEST
018700*    WDATE ROW BY CONSTRUCTION.
018800*----------------------------------------------------------------*
018900     MOVE "N" TO WK-C-EOF-SW.
019000     READ WATCHLIST-FILE
019100         AT END MOVE "Y" TO WK-C-EOF-SW
019200     END-READ.
019300     PERFORM B050-LOAD-ONE-WATCH-ROW
019400        THRU B059-LOAD-ONE-WATCH-ROW-EX
019500        UNTIL WK-C-EOF-YES.
019600     IF WK-C-PRIOR-TICKER NOT = SPACES
019700        PERFORM B100-FLUSH-TICKER
019800           THRU B199-FLUSH-TICKER-EX
019900     END-IF.
020000 B099-BUILD-DIGEST-EX.
020100 EXIT.
020200
020300*----------------------------------------------------------------*
020400 B050-LOAD-ONE-WATCH-ROW.
020500*----------------------------------------------------------------*
020600     IF QSC-WATC-TICKER NOT = WK-C-PRIOR-TICKER
020700        IF WK-C-PRIOR-TICKER NOT = SPACES
020800           PERFORM B100-FLUSH-TICKER
020900              THRU B199-FLUSH-TICKER-EX
021000        END-IF
021100        MOVE QSC-WATC-TICKER TO WK-C-PRIOR-TICKER
021200        MOVE 1 TO WK-N-CUR-COUNT
021300     ELSE
021400        ADD 1 TO WK-N-CUR-COUNT
021500     END-IF.
021600     MOVE QSC-WATC-SECTOR TO WK-C-CUR-SECTOR.
021700     MOVE QSC-WATC-CLOSE  TO WK-N-CUR-CLOSE.
021800     MOVE QSC-WATC-REASON TO WK-C-CUR-REASON.
021900     READ WATCHLIST-FILE
022000         AT END MOVE "Y" TO WK-C-EOF-SW
022100     END-READ.
022200 B059-LOAD-ONE-WATCH-ROW-EX.
022300 EXIT.
022400
022500*----------------------------------------------------------------*
022600 B100-FLUSH-TICKER.
022700*----------------------------------------------------------------*
022800*    QUALIFICATION: APPEARANCE COUNT >= 3 WITHIN THE 7-DAY
022900*    WINDOW.  A TICKER FALLING SHORT IS SIMPLY DROPPED.
023000*----------------------------------------------------------------*
023100     IF U0-ON
023200        DISPLAY "QSCWAGG - " WK-C-PRIOR-TICKER " COUNT "
023300            WK-N-CUR-COUNT
023400     END-IF.
023500     IF WK-N-CUR-COUNT >= 3
023600        ADD 1 TO WK-N-DIGEST-CNT
023700        SET WK-T-DIG-DX TO WK-N-DIGEST-CNT
023800        MOVE WK-C-PRIOR-TICKER TO WK-T-DIG-TICKER (WK-T-DIG-DX)
023900        MOVE WK-N-CUR-COUNT    TO WK-T-DIG-DAYS (WK-T-DIG-DX)
024000        MOVE WK-C-CUR-SECTOR   TO WK-T-DIG-SECTOR (WK-T-DIG-DX)
024100        MOVE WK-N-CUR-CLOSE    TO WK-T-DIG-CLOSE (WK-T-DIG-DX)
024200        MOVE WK-C-CUR-REASON   TO WK-T-DIG-REASON (WK-T-DIG-DX)
024300     END-IF.
024400 B199-FLUSH-TICKER-EX.
024500 EXIT.
024600
024700*----------------------------------------------------------------*
024800 C000-SORT-DIGEST.
024900*----------------------------------------------------------------*
025000*    BUBBLE SORT DESCENDING BY APPEARANCE COUNT.  TIES STAY IN
025100*    TICKER ORDER SINCE THE TABLE WAS BUILT IN TICKER-ASCENDING
025200*    SEQUENCE AND THE SWAP TEST BELOW IS STRICTLY "<".
025300*----------------------------------------------------------------*
025400     IF WK-N-DIGEST-CNT > 1
025500        PERFORM C100-SORT-OUTER-PASS
025600           THRU C199-SORT-OUTER-PASS-EX
025700           VARYING WK-N-SUB1 FROM 1 BY 1
025800              UNTIL WK-N-SUB1 > WK-N-DIGEST-CNT - 1
025900     END-IF.
026000 C099-SORT-DIGEST-EX.
026100 EXIT.
026200
026300*----------------------------------------------------------------*
026400 C100-SORT-OUTER-PASS.
026500*----------------------------------------------------------------*
026600     MOVE 0 TO WK-N-SWAP-CNT.
026700     PERFORM C120-SORT-INNER-PASS
026800        THRU C129-SORT-INNER-PASS-EX
026900        VARYING WK-N-SUB2 FROM 1 BY 1
027000           UNTIL WK-N-SUB2 > WK-N-DIGEST-CNT - WK-N-SUB1.
027100     IF WK-N-SWAP-CNT = 0
027200        SET WK-N-SUB1 TO WK-N-DIGEST-CNT
027300     END-IF.
027400 C199-SORT-OUTER-PASS-EX.
027500 EXIT.
027600
027700*----------------------------------------------------------------*
027800 C120-SORT-INNER-PASS.
027900*----------------------------------------------------------------*
028000     IF WK-T-DIG-DAYS (WK-N-SUB2) <
028100        WK-T-DIG-DAYS (WK-N-SUB2 + 1)
028200        MOVE WK-T-DIGEST (WK-N-SUB2)     TO WK-T-DIG-TEMP
028300        MOVE WK-T-DIGEST (WK-N-SUB2 + 1)
028400            TO WK-T-DIGEST (WK-N-SUB2)
028500        MOVE WK-T-DIG-TEMP
028600            TO WK-T-DIGEST (WK-N-SUB2 + 1)
028700        ADD 1 TO WK-N-SWAP-CNT
028800     END-IF.
028900 C129-SORT-INNER-PASS-EX.
029000 EXIT.
029100
029200*----------------------------------------------------------------*
029300 D000-WRITE-DIGEST.
029400*----------------------------------------------------------------*
029500     IF WK-N-DIGEST-CNT > 0
029600        PERFORM D100-WRITE-ONE-DIGEST
029700           THRU D199-WRITE-ONE-DIGEST-EX
029800           VARYING WK-N-SUB1 FROM 1 BY 1
029900              UNTIL WK-N-SUB1 > WK-N-DIGEST-CNT
030000     END-IF.
030100 D099-WRITE-DIGEST-EX.
030200 EXIT.
030300
030400*----------------------------------------------------------------*
030500 D100-WRITE-ONE-DIGEST.
030600*----------------------------------------------------------------*
030700     MOVE WK-T-DIG-TICKER (WK-N-SUB1) TO QSC-DIG-TICKER.
030800     MOVE WK-T-DIG-DAYS   (WK-N-SUB1) TO QSC-DIG-DAYS-ON-WATCH.
030900     MOVE WK-T-DIG-SECTOR (WK-N-SUB1) TO QSC-DIG-SECTOR.
031000     MOVE WK-T-DIG-CLOSE  (WK-N-SUB1) TO QSC-DIG-LATEST-CLOSE.
031100     MOVE WK-T-DIG-REASON (WK-N-SUB1) TO QSC-DIG-REASON.
031200     WRITE QSC-DIGEST-REC.
031300 D199-WRITE-ONE-DIGEST-EX.
031400 EXIT.
031500
031600*----------------------------------------------------------------*
031700 E000-PRINT-REPORT.
031800*----------------------------------------------------------------*
031900     PERFORM E100-PRINT-HEADER
032000        THRU E199-PRINT-HEADER-EX.
032100     IF WK-N-DIGEST-CNT = 0
032200        PERFORM E400-PRINT-NO-RESULTS
032300           THRU E499-PRINT-NO-RESULTS-EX
032400     ELSE
032500        MOVE SPACES TO WK-P-WAGG-LINE
032600        MOVE
032700     "TICKER       DAYS  SECTOR               CLOSE   REASON"
032800           TO WK-P-WAGG-LINE
032900        WRITE WK-P-WAGG-LINE
033000        PERFORM E200-PRINT-ONE-DIGEST
033100           THRU E299-PRINT-ONE-DIGEST-EX
033200           VARYING WK-N-SUB1 FROM 1 BY 1
033300              UNTIL WK-N-SUB1 > WK-N-DIGEST-CNT
033400     END-IF.
033500 E099-PRINT-REPORT-EX.
033600 EXIT.
033700
033800*----------------------------------------------------------------*
033900 E100-PRINT-HEADER.
034000*----------------------------------------------------------------*
034100     MOVE ALL "=" TO WK-P-WAGG-LINE.
034200     WRITE WK-P-WAGG-LINE AFTER ADVANCING C01.
034300     MOVE SPACES TO WK-P-WAGG-LINE.
034400     MOVE "WEEKLY COILING SPRINGS (AGGREGATED 3+ DAYS)"
034500         TO WK-P-WAGG-LINE.
034600     WRITE WK-P-WAGG-LINE.
034700     MOVE ALL "=" TO WK-P-WAGG-LINE.
034800     WRITE WK-P-WAGG-LINE.
034900     MOVE SPACES TO WK-P-WAGG-LINE.
035000     WRITE WK-P-WAGG-LINE.
035100 E199-PRINT-HEADER-EX.
035200 EXIT.
035300
035400*----------------------------------------------------------------*
035500 E200-PRINT-ONE-DIGEST.
035600*----------------------------------------------------------------*
035700     MOVE SPACES TO WK-P-WAGG-LINE.
035800     MOVE WK-T-DIG-TICKER (WK-N-SUB1)
035900         TO WK-P-WAGG-LINE (1:12).
036000     MOVE WK-T-DIG-DAYS (WK-N-SUB1) TO WK-C-DAYS-EDIT.
036100     MOVE WK-C-DAYS-EDIT TO WK-P-WAGG-LINE (14:2).
036200     MOVE WK-T-DIG-SECTOR (WK-N-SUB1)
036300         TO WK-P-WAGG-LINE (18:15).
036400     MOVE WK-T-DIG-CLOSE (WK-N-SUB1) TO WK-C-CLOSE-EDIT.
036500     MOVE WK-C-CLOSE-EDIT TO WK-P-WAGG-LINE (38:8).
036600     MOVE WK-T-DIG-REASON (WK-N-SUB1)
036700         TO WK-P-WAGG-LINE (47:30).
036800     WRITE WK-P-WAGG-LINE.
036900 E299-PRINT-ONE-DIGEST-EX.
037000 EXIT.
037100
037200*----------------------------------------------------------------*
037300 E400-PRINT-NO-RESULTS.
037400*----------------------------------------------------------------*
037500     MOVE SPACES TO WK-P-WAGG-LINE.
037600     MOVE "NO STOCKS MET THE WEEKLY AGGREGATION CRITERIA."
037700         TO WK-P-WAGG-LINE.
037800     WRITE WK-P-WAGG-LINE.
037900 E499-PRINT-NO-RESULTS-EX.
038000 EXIT.
038100
038200*----------------------------------------------------------------*
038300 Y900-ABNORMAL-TERMINATION.
038400*----------------------------------------------------------------*
038500*    ANY OPEN/READ/WRITE ERROR TRAPPED EARLIER IN THE RUN LANDS
038600*    HERE VIA GO TO - THE RUN LOG PICKS UP THE LAST FILE STATUS
038700*    FROM WK-C-ABEND-CD.
038800*----------------------------------------------------------------*
038900     MOVE WK-C-FILE-STATUS TO WK-C-ABEND-CD.
039000     DISPLAY "QSCWAGG - ABNORMAL TERMINATION - STATUS "
039100         WK-C-ABEND-CD.
039200     MOVE 16 TO RETURN-CODE.
039300     STOP RUN.
039400
039500*----------------------------------------------------------------*
039600 Z000-TERMINATE.
039700*----------------------------------------------------------------*
039800     CLOSE WATCHLIST-FILE.
039900     CLOSE DIGEST-FILE.
040000     CLOSE SUMMARY-RPT.
040100 Z099-TERMINATE-EX.
040200 EXIT.
