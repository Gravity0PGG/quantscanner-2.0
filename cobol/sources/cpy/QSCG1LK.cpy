000100* QSCG1LK.cpybk
000200*----------------------------------------------------------------*
000300* QSCG1LK  -  LINKAGE RECORD FOR QSCG1SP (GATE 1 - SPREAD)
000400*----------------------------------------------------------------*
000500* MODE 1 - CALLER LOADS THE TRAILING 21-DAY OHLC TABLE AND
000600*          QSCG1SP RETURNS THE 20-DAY EQUITY AVERAGE SPREAD.
000700* MODE 2 - CALLER SUPPLIES THE EQUITY AVERAGE SPREAD PLUS THE
000800*          SECTOR MEAN/STD-DEV AND QSCG1SP RETURNS THE
000900*          Z-SCORE AND THE PASS/FAIL VERDICT.
001000*----------------------------------------------------------------*
001100* HISTORY OF MODIFICATION:
001200* ------  ------ ----------  -------------------------------
001300* QSC1A1  RDM    04/02/1991  INITIAL VERSION
001400* ------  ------ ----------  -------------------------------
001500 01  WK-C-G1SP-RECORD.
001600     05  WK-C-G1SP-MODE           PIC 9(01).
001700*              1 = ACCUMULATE, 2 = EVALUATE
001800     05  WK-C-G1SP-TICKER         PIC X(12).
001900     05  WK-C-G1SP-DAY-CNT        PIC 9(03) COMP.
002000     05  WK-C-G1SP-DAY-TAB OCCURS 21 TIMES
002100             INDEXED BY WK-C-G1SP-DX.
002200         10  WK-C-G1SP-D-HIGH     PIC 9(07)V99.
002300         10  WK-C-G1SP-D-LOW      PIC 9(07)V99.
002400         10  WK-C-G1SP-D-CLOSE    PIC 9(07)V99.
002500     05  WK-C-G1SP-AVG-SPREAD     PIC 9(01)V9(04).
002600*              EQUITY 20-DAY AVERAGE SPREAD RATIO
002700     05  WK-C-G1SP-SECT-MEAN      PIC 9(01)V9(04).
002800     05  WK-C-G1SP-SECT-STDDEV    PIC 9(01)V9(04).
002900     05  WK-C-G1SP-ZSCORE         PIC S9(02)V99.
003000     05  WK-C-G1SP-RESULT         PIC X(04).
003100     05  WK-C-G1SP-REASON         PIC X(20).
003200     05  FILLER                   PIC X(10).
