000100* QSCATRLK.cpybk
000200*----------------------------------------------------------------*
000300* QSCATRLK  -  LINKAGE RECORD FOR QSCATR (WILDER TRUE-RANGE/ATR)
000400*----------------------------------------------------------------*
000500* SHARED BY QSCG4EX AND BY QSCDRVR'S TRADE-METADATA STEP SO
000600* BOTH GET THE SAME ATR(14) FOR A GIVEN TICKER.  CALLER LOADS
000700* THE TRAILING 15-DAY (OR MORE) OHLC TABLE, OLDEST DAY FIRST.
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000* ------  ------ ----------  -------------------------------
001100* QSC1A1  RDM    04/02/1991  INITIAL VERSION
001200* ------  ------ ----------  -------------------------------
001300 01  WK-C-ATR-RECORD.
001400     05  WK-C-ATR-DAY-CNT         PIC 9(03) COMP.
001500     05  WK-C-ATR-DAY-TAB OCCURS 21 TIMES
001600             INDEXED BY WK-C-ATR-DX.
001700         10  WK-C-ATR-D-HIGH      PIC 9(07)V99.
001800         10  WK-C-ATR-D-LOW       PIC 9(07)V99.
001900         10  WK-C-ATR-D-CLOSE     PIC 9(07)V99.
002000     05  WK-C-ATR-VALUE           PIC 9(07)V99.
002100*              ATR(14), WILDER-SMOOTHED
002200     05  FILLER                   PIC X(10).
