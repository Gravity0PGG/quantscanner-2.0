000100* QSCCAND.cpybk
000200*----------------------------------------------------------------*
000300* QSCCAND  -  BUY / COILING-SPRING CANDIDATE OUTPUT RECORD
000400*----------------------------------------------------------------*
000500* WRITTEN FOR EVERY EQUITY THAT CLEARED GATE 2B, IN UNIVERSE
000600* ORDER.  STATUS IS "BUY" WHEN GATES 3 AND 4 ALSO PASSED, ELSE
000700* "COILING_SPRING".
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000* ------  ------ ----------  -------------------------------
001100* QSC1A1  RDM    04/02/1991  INITIAL VERSION
001200* QSC2G6  HPT    30/09/1997  ADD MRS/MRS-SLOPE AND WIDEN
001300*                            REASON TO 30 FOR THE TECHNICAL
001400*                            RATIONALE TEXT
001500* ------  ------ ----------  -------------------------------
001600 01  QSC-CAND-REC.
001700     05  QSC-CAND-TICKER          PIC X(12).
001800*              EQUITY SYMBOL
001900     05  QSC-CAND-STATUS          PIC X(14).
002000*              "BUY" OR "COILING_SPRING"
002100     05  QSC-CAND-COMPANY-NAME    PIC X(25).
002200*              FROM UNIVERSE
002300     05  QSC-CAND-CAP-CATEGORY    PIC X(05).
002400*              FROM UNIVERSE
002500     05  QSC-CAND-SECTOR          PIC X(15).
002600*              FROM UNIVERSE
002700     05  QSC-CAND-ADX             PIC 9(03)V99.
002800*              GATE-3 ADX VALUE
002900     05  QSC-CAND-MRS             PIC S9(03)V99.
003000*              MANSFIELD RELATIVE STRENGTH
003100     05  QSC-CAND-MRS-SLOPE       PIC S9(01)V9(04).
003200*              MRS SLOPE
003300     05  QSC-CAND-ENTRY           PIC 9(07)V99.
003400*              LATEST CLOSE
003500     05  QSC-CAND-STOP-LOSS       PIC 9(07)V99.
003600*              ENTRY MINUS 2 TIMES ATR(14)
003700     05  QSC-CAND-TARGET          PIC 9(07)V99.
003800*              ENTRY PLUS 2 TIMES (ENTRY MINUS STOP)
003900     05  QSC-CAND-PERIOD          PIC X(22).
004000*              "SWING (2-6 WEEKS)" OR "POSITIONAL (1-3 MONTHS)"
004100     05  QSC-CAND-RISK-REWARD     PIC X(04).
004200*              LITERAL "1:2"
004300     05  QSC-CAND-REASON          PIC X(30).
004400*              GATE-3 RATIONALE TEXT
004500     05  FILLER                   PIC X(01).
004600*              UNUSED - PADS THE RECORD OUT
