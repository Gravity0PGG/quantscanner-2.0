000100* QSCAUDT.cpybk
000200*----------------------------------------------------------------*
000300* QSCAUDT  -  PER-EQUITY GATE-VERDICT AUDIT RECORD
000400*----------------------------------------------------------------*
000500* ONE ROW PER SCANNED EQUITY.  A GATE THAT WAS NEVER REACHED
000600* BECAUSE AN EARLIER GATE FAILED IS LEFT BLANK.
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900* ------  ------ ----------  -------------------------------
001000* QSC1A1  RDM    04/02/1991  INITIAL VERSION
001100* QSC3K2  HPT    17/02/1998  ADD G2B-RESULT WHEN THE
001200*                            INSTITUTIONAL-BACKING GATE WAS
001300*                            SPLIT OUT OF GATE 2
001400* ------  ------ ----------  -------------------------------
001500 01  QSC-AUDIT-REC.
001600     05  QSC-AUDT-SESSION-ID      PIC X(15).
001700*              SCAN RUN IDENTIFIER - SCAN-DATE_SCAN-TIME
001800     05  QSC-AUDT-TICKER          PIC X(12).
001900*              EQUITY SYMBOL
002000     05  QSC-AUDT-G1-RESULT       PIC X(04).
002100*              GATE 1 - "PASS"/"FAIL" - BLANK IF NOT REACHED
002200     05  QSC-AUDT-G1-REASON       PIC X(20).
002300*              GATE 1 RATIONALE
002400     05  QSC-AUDT-G2-RESULT       PIC X(04).
002500     05  QSC-AUDT-G2-REASON       PIC X(20).
002600*              GATE 2 RATIONALE
002700     05  QSC-AUDT-G2B-RESULT      PIC X(04).
002800     05  QSC-AUDT-G3-RESULT       PIC X(04).
002900     05  QSC-AUDT-G3-REASON       PIC X(30).
003000*              GATE 3 RATIONALE
003100     05  QSC-AUDT-G4-RESULT       PIC X(04).
003200     05  QSC-AUDT-FINAL-STATUS    PIC X(14).
003300*              "BUY", "COILING_SPRING" OR "REJECTED"
003400     05  FILLER                   PIC X(01).
003500*              UNUSED - PADS THE RECORD OUT
