000100*****************************************************************
000200* QSCWATC  -  DAILY COILING-SPRING WATCHLIST RECORD
000300*****************************************************************
000400* AMENDMENT HISTORY:
000500*****************************************************************
000600* QSC1A1  04/02/1991  RDM  INITIAL VERSION
000700* QSC4H8  14/01/2000  HPT  Y2K - WDATE REBUILT AS AN 8-DIGIT
000800*                          CENTURY DATE (REQUEST #Y2K-0231)
000900*****************************************************************
001000* WRITTEN BY QSCDRVR FOR EVERY GATE-3 TREND-STRENGTH FAILURE
001100* THAT CLEARED GATE 2B.  ALSO THE INPUT LAYOUT READ BACK BY
001200* QSCWAGG FOR THE WEEKLY AGGREGATION JOB.
001300*****************************************************************
001400 01  QSC-WATCH-REC.
001500     05  QSC-WATC-WDATE           PIC 9(08).
001600*              SCAN DATE - YYYYMMDD
001700     05  QSC-WATC-TICKER          PIC X(12).
001800*              EQUITY SYMBOL
001900     05  QSC-WATC-CLOSE           PIC 9(07)V99.
002000*              LATEST CLOSE
002100     05  QSC-WATC-SECTOR          PIC X(15).
002200*              SECTOR
002300     05  QSC-WATC-REASON          PIC X(30).
002400*              GATE-3 FAILURE REASON
002500     05  QSC-WATC-F-SCORE         PIC 9(02).
002600*              FROM GATE 2
002700     05  QSC-WATC-MRS             PIC S9(03)V99.
002800*              FROM GATE 3
002900     05  QSC-WATC-CAP-CATEGORY    PIC X(05).
003000*              MARKET-CAP CATEGORY
003100     05  QSC-WATC-INST-OWNERSHIP  PIC 9(03)V99.
003200*              PERCENT INSTITUTIONAL OWNERSHIP
003300     05  FILLER                   PIC X(09).
003400*              UNUSED - PADS THE RECORD TO 100 BYTES
