000100*****************************************************************
000200* QSCFUND  -  EQUITY FUNDAMENTAL SNAPSHOT RECORD
000300*****************************************************************
000400* AMENDMENT HISTORY:
000500*****************************************************************
000600* QSC1A1  04/02/1991  RDM  INITIAL VERSION
000700* QSC3F2  19/06/1998  HPT  ADD PROMOTER-PLEDGE AND
000800*                          INST-OWNERSHIP FOR THE QUALITY AND
000900*                          INSTITUTIONAL-BACKING GATES
001000*****************************************************************
001100* ONE ROW PER EQUITY.  A TICKER MISSING FROM THIS FILE FAILS
001200* GATE 2 WITH REASON "NO FUNDAMENTAL DATA" - SEE QSCG2FN.
001300*****************************************************************
001400 01  QSC-FUND-REC.
001500     05  QSC-FUND-TICKER          PIC X(12).
001600*              EQUITY SYMBOL
001700     05  QSC-FUND-F-SCORE         PIC 9(02).
001800*              PIOTROSKI F-SCORE, 0-9
001900     05  QSC-FUND-CFO-PAT-RATIO   PIC S9(03)V99.
002000*              OPERATING CASH FLOW OVER PROFIT AFTER TAX
002100     05  QSC-FUND-PROMOTER-PLEDGE PIC 9(03)V99.
002200*              PERCENT OF PROMOTER HOLDING PLEDGED
002300     05  QSC-FUND-INST-OWNERSHIP  PIC 9(03)V99.
002400*              PERCENT INSTITUTIONAL OWNERSHIP
002500     05  FILLER                   PIC X(09).
002600*              UNUSED
002700*----------------------------------------------------------------*
002800* QSC-FUND-TAB-ENTRY - SORTED IN-MEMORY TABLE ENTRY USED BY
002900* QSCDRVR FOR THE SEARCH ALL BINARY LOOKUP OF FUNDAMENTALS.
003000*----------------------------------------------------------------*
003100 01  QSC-FUND-TAB-ENTRY.
003200     05  QSCT-FUND-TICKER         PIC X(12).
003300     05  QSCT-FUND-F-SCORE        PIC 9(02).
003400     05  QSCT-FUND-CFO-PAT-RATIO  PIC S9(03)V99.
003500     05  QSCT-FUND-PROM-PLEDGE    PIC 9(03)V99.
003600     05  QSCT-FUND-INST-OWN       PIC 9(03)V99.
003700     05  QSCT-FUND-FOUND-SW       PIC X(01).
003800*              "Y" IF THIS TICKER HAS A FUNDAMENTAL ROW
003900     05  FILLER                   PIC X(03).
