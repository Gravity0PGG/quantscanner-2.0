000100* QSCUNIV.cpybk
000200*----------------------------------------------------------------*
000300* QSCUNIV  -  EQUITY UNIVERSE RECORD (60 BYTES, LINE SEQUENTIAL)
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600* ---------------------------------------------------------------
000700* TAG NAME  DATE        DESCRIPTION
000800* --------  ----------  -------------------------------------
000900* QSC1A1    04/02/1991  INITIAL VERSION
001000* QSC1B7    22/07/1996  Extend WK-C-SECTOR to 15 bytes for the
001100*                       expanded sector taxonomy (RQST #B7712)
001200* ---------------------------------------------------------------
001300 01  QSC-UNIVERSE-REC.
001400     05  QSC-UNIV-TICKER          PIC X(12).
001500*              EQUITY SYMBOL - UNIQUE KEY
001600     05  QSC-UNIV-COMPANY-NAME    PIC X(25).
001700*              COMPANY NAME
001800     05  QSC-UNIV-SECTOR          PIC X(15).
001900*              SECTOR NAME - BLANK DEFAULTS TO "UNKNOWN"
002000     05  QSC-UNIV-CAP-CATEGORY    PIC X(05).
002100*              LARGE/MID/SMALL - BLANK DEFAULTS TO "SMALL"
002200     05  FILLER                   PIC X(03).
002300*              UNUSED
002400*----------------------------------------------------------------*
002500* QSC-UNIV-TAB-ENTRY - SORTED IN-MEMORY TABLE ENTRY USED BY
002600* QSCDRVR FOR THE SEARCH ALL BINARY LOOKUP OF THE UNIVERSE.
002700*----------------------------------------------------------------*
002800 01  QSC-UNIV-TAB-ENTRY.
002900     05  QSCT-UNIV-TICKER         PIC X(12).
003000     05  QSCT-UNIV-COMPANY-NAME   PIC X(25).
003100     05  QSCT-UNIV-SECTOR         PIC X(15).
003200     05  QSCT-UNIV-CAP-CATEGORY   PIC X(05).
003300     05  FILLER                   PIC X(03).
