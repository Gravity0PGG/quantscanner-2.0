000100* QSCG4LK.cpybk
000200*----------------------------------------------------------------*
000300* QSCG4LK  -  LINKAGE RECORD FOR QSCG4EX (GATE 4 - EXECUTION)
000400*----------------------------------------------------------------*
000500* CALLER LOADS THE TRAILING 21-DAY OHLCV TABLE, OLDEST DAY
000600* FIRST.  QSCG4EX RETURNS THE VOLUME BASELINE, ATR(14) AND
000700* THE STOP/TARGET IT COMPUTED TO CHECK ITS OWN PASS/FAIL RULE.
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000* ------  ------ ----------  -------------------------------
001100* QSC1A1  RDM    04/02/1991  INITIAL VERSION
001200* ------  ------ ----------  -------------------------------
001300 01  WK-C-G4EX-RECORD.
001400     05  WK-C-G4EX-TICKER         PIC X(12).
001500     05  WK-C-G4EX-DAY-CNT        PIC 9(03) COMP.
001600     05  WK-C-G4EX-DAY-TAB OCCURS 21 TIMES
001700             INDEXED BY WK-C-G4EX-DX.
001800         10  WK-C-G4EX-D-HIGH     PIC 9(07)V99.
001900         10  WK-C-G4EX-D-LOW      PIC 9(07)V99.
002000         10  WK-C-G4EX-D-CLOSE    PIC 9(07)V99.
002100         10  WK-C-G4EX-D-VOLUME   PIC 9(11).
002200     05  WK-C-G4EX-VOL-BASELINE   PIC 9(11).
002300     05  WK-C-G4EX-ATR            PIC 9(07)V99.
002400     05  WK-C-G4EX-ENTRY          PIC 9(07)V99.
002500     05  WK-C-G4EX-STOP-LOSS      PIC 9(07)V99.
002600     05  WK-C-G4EX-TARGET         PIC 9(07)V99.
002700     05  WK-C-G4EX-RESULT         PIC X(04).
002800     05  WK-C-G4EX-REASON         PIC X(20).
002900     05  FILLER                   PIC X(10).
