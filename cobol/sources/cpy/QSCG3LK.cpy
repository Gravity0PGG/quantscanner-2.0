000100* QSCG3LK.cpybk
000200*----------------------------------------------------------------*
000300* QSCG3LK  -  LINKAGE RECORD FOR QSCG3TR (GATE 3 - TECHNICALS)
000400*----------------------------------------------------------------*
000500* CALLER LOADS UP TO 260 DAYS OF CLOSE/HIGH/LOW/INDEX-CLOSE,
000600* OLDEST DAY FIRST.  QSCG3TR RETURNS THE MOVING AVERAGES,
000700* ADX(14), MANSFIELD RS AND ITS 5-DAY SLOPE, AND THE VERDICT.
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000* ------  ------ ----------  -------------------------------
001100* QSC1A1  RDM    04/02/1991  INITIAL VERSION
001200* ------  ------ ----------  -------------------------------
001300 01  WK-C-G3TR-RECORD.
001400     05  WK-C-G3TR-TICKER         PIC X(12).
001500     05  WK-C-G3TR-DAY-CNT        PIC 9(03) COMP.
001600     05  WK-C-G3TR-DAY-TAB OCCURS 260 TIMES
001700             INDEXED BY WK-C-G3TR-DX.
001800         10  WK-C-G3TR-D-CLOSE    PIC 9(07)V99.
001900         10  WK-C-G3TR-D-HIGH     PIC 9(07)V99.
002000         10  WK-C-G3TR-D-LOW      PIC 9(07)V99.
002100         10  WK-C-G3TR-D-IDXCLOSE PIC 9(07)V99.
002200     05  WK-C-G3TR-MA-SHORT       PIC 9(07)V99.
002300*              50-DAY SIMPLE MOVING AVERAGE OF CLOSE
002400     05  WK-C-G3TR-MA-MID         PIC 9(07)V99.
002500*              150-DAY SIMPLE MOVING AVERAGE OF CLOSE
002600     05  WK-C-G3TR-MA-LONG        PIC 9(07)V99.
002700*              200-DAY SIMPLE MOVING AVERAGE OF CLOSE
002800     05  WK-C-G3TR-ADX            PIC 9(03)V99.
002900     05  WK-C-G3TR-MRS            PIC S9(03)V99.
003000     05  WK-C-G3TR-MRS-SLOPE      PIC S9(01)V9(04).
003100     05  WK-C-G3TR-RESULT         PIC X(04).
003200     05  WK-C-G3TR-REASON         PIC X(30).
003300     05  FILLER                   PIC X(10).
