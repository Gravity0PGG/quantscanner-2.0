000100* QSCDIG.cpybk
000200*----------------------------------------------------------------*
000300* QSCDIG  -  WEEKLY WATCHLIST DIGEST OUTPUT RECORD
000400*----------------------------------------------------------------*
000500* WRITTEN BY QSCWAGG FOR EVERY TICKER THAT APPEARED ON THE
000600* DAILY COILING-SPRING WATCHLIST 3 OR MORE TIMES IN THE
000700* TRAILING 7 CALENDAR DAYS.
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000* ------  ------ ----------  -------------------------------
001100* QSC1A1  RDM    04/02/1991  INITIAL VERSION
001200* ------  ------ ----------  -------------------------------
001300 01  QSC-DIGEST-REC.
001400     05  QSC-DIG-TICKER           PIC X(12).
001500*              EQUITY SYMBOL
001600     05  QSC-DIG-DAYS-ON-WATCH    PIC 9(02).
001700*              APPEARANCE COUNT IN THE 7-DAY WINDOW
001800     05  QSC-DIG-SECTOR           PIC X(15).
001900*              FROM THE LATEST DAILY ENTRY
002000     05  QSC-DIG-LATEST-CLOSE     PIC 9(07)V99.
002100*              FROM THE LATEST DAILY ENTRY
002200     05  QSC-DIG-REASON           PIC X(30).
002300*              FROM THE LATEST DAILY ENTRY
002400     05  FILLER                   PIC X(12).
002500*              UNUSED - PADS THE RECORD TO 80 BYTES
