000100* QSCG2LK.cpybk
000200*----------------------------------------------------------------*
000300* QSCG2LK  -  LINKAGE RECORD FOR QSCG2FN (GATE 2 - QUALITY)
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600* ------  ------ ----------  -------------------------------
000700* QSC1A1  RDM    04/02/1991  INITIAL VERSION
000800* ------  ------ ----------  -------------------------------
000900 01  WK-C-G2FN-RECORD.
001000     05  WK-C-G2FN-TICKER         PIC X(12).
001100     05  WK-C-G2FN-FOUND-SW       PIC X(01).
001200*              "Y" IF A FUNDAMENTAL ROW EXISTS FOR THE TICKER
001300     05  WK-C-G2FN-F-SCORE        PIC 9(02).
001400     05  WK-C-G2FN-CFO-PAT-RATIO  PIC S9(03)V99.
001500     05  WK-C-G2FN-PROM-PLEDGE    PIC 9(03)V99.
001600     05  WK-C-G2FN-RESULT         PIC X(04).
001700     05  WK-C-G2FN-REASON         PIC X(20).
001800     05  FILLER                   PIC X(10).
