000100* QSCG2BLK.cpybk
000200*----------------------------------------------------------------*
000300* QSCG2BLK  -  LINKAGE RECORD FOR QSCG2IN (GATE 2B - INST OWN)
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600* ------  ------ ----------  -------------------------------
000700* QSC1A1  RDM    04/02/1991  INITIAL VERSION
000800* ------  ------ ----------  -------------------------------
000900 01  WK-C-G2IN-RECORD.
001000     05  WK-C-G2IN-CAP-CATEGORY   PIC X(05).
001100     05  WK-C-G2IN-INST-OWN       PIC 9(03)V99.
001200     05  WK-C-G2IN-RESULT         PIC X(04).
001300     05  FILLER                   PIC X(10).
