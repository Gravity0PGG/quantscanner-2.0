000100*----------------------------------------------------------------*
000200* QSCMWS  -  QUANTSCANNER COMMON WORK AREA
000300*----------------------------------------------------------------*
000400* DESCRIPTION : COMMON FILE-STATUS SWITCHES AND ABEND FLAGS
000500*               SHARED BY EVERY QUANTSCANNER BATCH PROGRAM.
000600*               COPY THIS MEMBER INTO WORKING-STORAGE UNDER A
000700*               01 QSC-COMMON GROUP, THE SAME WAY THE TRANSFER
000800*               SUBSYSTEM COPIES ASCMWS.
000900*----------------------------------------------------------------*
001000* HISTORY OF MODIFICATION:
001100*----------------------------------------------------------------*
001200* MOD.#   INIT   DATE        DESCRIPTION
001300* ------  ------ ----------  -----------------------------------
001400* QSC001  RDM    04/02/1991  INITIAL VERSION - LIFTED FROM THE
001500*                            TRANSFER STP COMMON AREA (ASCMWS)
001600*                            FOR USE BY THE OVERNIGHT SCREENS
001700* QSC014  HPT    19/11/1994  ADD WK-C-ABEND-CD FOR THE SCAN
001800*                            RUN-LOG (REQUEST #A4471)
001900* QSC029  RDM    08/09/1999  Y2K - WK-C-SESSION-ID REBUILT FROM
002000*                            A 4-DIGIT YEAR (REQUEST #Y2K-0231)
002100*----------------------------------------------------------------*
002200 05  WK-C-FILE-STATUS           PIC X(02) VALUE SPACES.
002300     88  WK-C-SUCCESSFUL                  VALUE "00".
002400     88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002500     88  WK-C-END-OF-FILE                 VALUE "10".
002600     88  WK-C-DUPLICATE-KEY               VALUE "22".
002700*              GENERAL PURPOSE FILE STATUS - RESET BEFORE EACH
002800*              OPEN/READ/WRITE/CLOSE BY THE CALLING PARAGRAPH.
002900 05  WK-C-ABEND-CD               PIC X(07) VALUE SPACES.
003000*              ABNORMAL TERMINATION REASON CODE FOR THE RUN LOG.
003100 05  WK-C-SESSION-ID             PIC X(15) VALUE SPACES.
003200*              SCAN-DATE_SCAN-TIME - BUILT ONCE BY QSCDRVR AND
003300*              PASSED DOWN TO EVERY AUDIT RECORD FOR THIS RUN.
003400 05  WK-C-FOUND-SW               PIC X(01) VALUE "N".
003500     88  WK-C-FOUND                       VALUE "Y".
003600     88  WK-C-NOT-FOUND                   VALUE "N".
003700 05  FILLER                      PIC X(05).
