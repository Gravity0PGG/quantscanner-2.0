000100* QSCPRC.cpybk
000200*----------------------------------------------------------------*
000300* QSCPRC  -  DAILY PRICE/VOLUME RECORD (LINE SEQUENTIAL)
000400*----------------------------------------------------------------*
000500* ONE ROW PER EQUITY PER TRADING DAY.  INPUT FILE IS SORTED
000600* TICKER ASCENDING THEN PDATE ASCENDING (OLDEST DAY FIRST).
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900* ------  ------ ----------  -------------------------------
001000* QSC1A1  RDM    04/02/1991  INITIAL VERSION
001100* QSC2C4  HPT    11/03/1997  Add QSC-PRC-INDEX-CLOSE for the
001200*                            Mansfield relative-strength calc
001300* ------  ------ ----------  -------------------------------
001400 01  QSC-PRICE-REC.
001500     05  QSC-PRC-TICKER           PIC X(12).
001600*              EQUITY SYMBOL
001700     05  QSC-PRC-PDATE            PIC 9(08).
001800*              TRADING DATE - YYYYMMDD
001900     05  QSC-PRC-OPEN             PIC 9(07)V99.
002000*              OPENING PRICE
002100     05  QSC-PRC-HIGH             PIC 9(07)V99.
002200*              DAY HIGH
002300     05  QSC-PRC-LOW              PIC 9(07)V99.
002400*              DAY LOW
002500     05  QSC-PRC-CLOSE            PIC 9(07)V99.
002600*              CLOSING PRICE
002700     05  QSC-PRC-VOLUME           PIC 9(11).
002800*              SHARES TRADED
002900     05  QSC-PRC-INDEX-CLOSE      PIC 9(07)V99.
003000*              BENCHMARK INDEX CLOSE - SAME TRADING DAY
003100     05  FILLER                   PIC X(05).
003200*----------------------------------------------------------------*
003300* QSC-DAY-ENTRY - ONE SLOT OF THE PER-TICKER ROLLING 260-DAY
003400* TABLE BUILT BY QSCDRVR AND HANDED DOWN TO QSCG3TR/QSCG4EX/
003500* QSCATR THROUGH THEIR LINKAGE COPYBOOKS.  OLDEST DAY IS
003600* SUBSCRIPT 1, LATEST DAY IS SUBSCRIPT QSCT-DAY-COUNT.
003700*----------------------------------------------------------------*
003800 01  QSC-DAY-ENTRY.
003900     05  QSCT-DAY-PDATE           PIC 9(08).
004000     05  QSCT-DAY-OPEN            PIC 9(07)V99.
004100     05  QSCT-DAY-HIGH            PIC 9(07)V99.
004200     05  QSCT-DAY-LOW             PIC 9(07)V99.
004300     05  QSCT-DAY-CLOSE           PIC 9(07)V99.
004400     05  QSCT-DAY-VOLUME          PIC 9(11).
004500     05  QSCT-DAY-INDEX-CLOSE     PIC 9(07)V99.
004600     05  FILLER                   PIC X(05).
